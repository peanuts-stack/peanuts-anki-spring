000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DCKMAINT.
000300*
000400* ***************************************************
000500* ***
000600* ***     DCKMAINT.CBL
000700* ***
000800* ***     BATCH MAINTENANCE DRIVER FOR DECK-FILE.  READS ONE
000900* ***     DECK-MAINT-REQUEST TRANSACTION AT A TIME FROM DCKMREQ
001000* ***     AND DISPATCHES TO THE PARAGRAPH FOR THE REQUESTED
001100* ***     FUNCTION - LIST, GET, CREATE, UPDATE OR DELETE.  LIST
001200* ***     SCANS DECK-FILE BY THE DECK-OWNER-ID ALTERNATE INDEX.
001300* ***     CREATE VERIFIES THE OWNING USER EXISTS ON USER-FILE
001400* ***     BEFORE A NEW DECK IS WRITTEN.  ALL ACTIVITY IS ECHOED
001500* ***     TO THE DCKMAINT-REPORT PRINT FILE.
001600* ***
001700* ***************************************************
001800 AUTHOR.         R. HALVERSEN.
001900 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002000 DATE-WRITTEN.   05-14-84.
002100 DATE-COMPILED.
002200 SECURITY.       NONE.
002300*
002400* MAINTENANCE HISTORY
002500* ------------------------------------------------------------
002600*    05-14-84  RSH  CARD-89    ORIGINAL PROGRAM.
002700*    03-09-91  DST  CARD-198   ADDED 320-CREATE-DECK OWNING-
002800*                              USER CHECK (325-VERIFY-OWNING-
002900*                              USER) PER AUDIT REQUEST.
003000*    09-26-98  MWK  CARD-Y2K01 CENTURY WINDOWING ADDED TO
003100*                              050-GET-CURRENT-DATE FOR THE
003200*                              DECK-CREATED-DATE STAMPED ON
003300*                              CREATE - SYSTEM DATE RETURNS
003400*                              YYMMDD ONLY.
003500*    04-02-02  JKL  CARD-233   UPDATE FUNCTION NO LONGER
003600*                              TOUCHES DECK-OWNER-ID OR DECK-
003700*                              CREATED-DATE - PRIOR VERSION
003800*                              ACCIDENTALLY RESET THEM TO THE
003900*                              CREATE DEFAULTS ON EVERY EDIT.
003950*    07-18-06  GBW  CARD-271   DROPPED THE BLANK DECK-NAME EDIT
003960*                              IN 322-VALIDATE-DECK-FIELDS - THE
003970*                              CALLING SUBSYSTEM ALREADY EDITS
003980*                              REQUIRED FIELDS BEFORE THE
003990*                              TRANSACTION REACHES THIS PROGRAM,
003991*                              AND THE DUPLICATE EDIT HERE WAS
003992*                              REJECTING VALID MAINTENANCE
003993*                              REQUESTS.
004000***************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DECK-FILE ASSIGN TO DECKMSTR
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS DECK-ID
005300         ALTERNATE RECORD KEY IS DECK-OWNER-ID WITH DUPLICATES
005400         FILE STATUS IS WS-DECKFILE-STATUS.
005500*
005600     SELECT USER-FILE ASSIGN TO USERMSTR
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM
005900         RECORD KEY IS USER-ID
006000         FILE STATUS IS WS-USERFILE-STATUS.
006100*
006200     SELECT DECK-MAINT-REQUEST-FILE ASSIGN TO DCKMREQ
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-TRANFILE-STATUS.
006500*
006600     SELECT DCKMAINT-REPORT ASSIGN TO DCKMRPT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-REPORT-STATUS.
006900***************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  DECK-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY DECKREC.
007600*
007700 FD  USER-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 COPY USRREC.
008000*
008100 FD  DECK-MAINT-REQUEST-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 COPY DCKMREQ.
008400*
008500 FD  DCKMAINT-REPORT
008600     LABEL RECORDS ARE STANDARD.
008700 01  DM-REPORT-RECORD                PIC X(60).
008800***************************************************************
008900 WORKING-STORAGE SECTION.
009000***************************************************************
009050*    CARD-271 - THE MORE-DECKS-FOR-USER SCAN FLAG IS CARRIED
009060*    AS A STANDALONE 77-LEVEL, THE WAY THIS SHOP HAS ALWAYS
009070*    CARRIED A ONE-OFF SWITCH.
009080 77  SW-MORE-DECKS-FOR-USER   PIC X(1)  VALUE 'N'.
009090     88  MORE-DECKS-FOR-USER      VALUE 'Y'.
009100*
009200 01  SYSTEM-DATE-AND-TIME.
009300     05  WS-TODAY-YYMMDD.
009400         10  WS-TODAY-YY         PIC 9(2).
009500         10  WS-TODAY-MO         PIC 9(2).
009600         10  WS-TODAY-DA         PIC 9(2).
009650 01  WS-TODAY-YYMMDD-N REDEFINES SYSTEM-DATE-AND-TIME
009651                                 PIC 9(6).
009700 01  WS-CURRENT-DATE-CCYYMMDD.
009800     05  WS-TODAY-CENT           PIC 9(2).
009900     05  WS-TODAY-CENT-YR        PIC 9(2).
010000     05  WS-TODAY-MO-OUT         PIC 9(2).
010100     05  WS-TODAY-DA-OUT         PIC 9(2).
010200 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-CCYYMMDD
010201                                 PIC 9(8).
010300*
010400 01  SWITCHES-IN-PROGRAM.
010500     05  WS-DECKFILE-STATUS      PIC X(2)  VALUE SPACES.
010600         88  DECK-FILE-OK             VALUE '00'.
010700     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.
010800         88  USER-FILE-OK             VALUE '00'.
010900     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
011000         88  TRAN-FILE-OK             VALUE '00'.
011100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011200         88  REPORT-FILE-OK           VALUE '00'.
011300     05  SW-END-OF-DATA          PIC X(1)  VALUE 'N'.
011400         88  END-OF-DATA              VALUE 'Y'.
011500     05  SW-DECK-FOUND           PIC X(1)  VALUE 'N'.
011600         88  DECK-FOUND               VALUE 'Y'.
011700     05  SW-USER-FOUND           PIC X(1)  VALUE 'N'.
011800         88  USER-FOUND               VALUE 'Y'.
011900     05  SW-FIELDS-VALID         PIC X(1)  VALUE 'N'.
012000         88  FIELDS-VALID             VALUE 'Y'.
012250     05  FILLER                  PIC X(10) VALUE SPACES.
012300*
012400 01  SAVE-AREAS.
012500     05  WS-REJECT-REASON        PIC X(60) VALUE SPACES.
012550     05  FILLER                  PIC X(10) VALUE SPACES.
012600*
012700 01  ACCUMS-AND-COUNTERS.
012800     05  CTR-REQUESTS-READ       PIC S9(7) COMP-3 VALUE +0.
012900     05  CTR-LIST-REQUESTS       PIC S9(7) COMP-3 VALUE +0.
013000     05  CTR-GET-REQUESTS        PIC S9(7) COMP-3 VALUE +0.
013100     05  CTR-CREATE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.
013200     05  CTR-CREATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.
013300     05  CTR-UPDATE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.
013400     05  CTR-UPDATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.
013500     05  CTR-DELETE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.
013600     05  CTR-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.
013700     05  CTR-REJECTS             PIC S9(7) COMP-3 VALUE +0.
013750     05  FILLER                  PIC X(10) VALUE SPACES.
013800*
013900*        *******************
014000*            report lines
014100*        *******************
014200 01  HEADING-1.
014300     05  FILLER                  PIC X(10) VALUE SPACE.
014400     05  FILLER                  PIC X(35) VALUE
014500         'DECK MASTER MAINTENANCE REPORT'.
014600     05  FILLER                  PIC X(15) VALUE SPACE.
014700 01  DETAIL-LINE.
014800     05  FILLER                  PIC X(4)  VALUE SPACE.
014900     05  DL-DECK-ID              PIC 9(9).
015000     05  FILLER                  PIC X(2)  VALUE SPACE.
015100     05  DL-OWNER-ID             PIC 9(9).
015200     05  FILLER                  PIC X(2)  VALUE SPACE.
015300     05  DL-DECK-NAME            PIC X(30).
015400     05  FILLER                  PIC X(4)  VALUE SPACE.
015500 01  MESSAGE-LINE.
015600     05  FILLER                  PIC X(6)  VALUE SPACE.
015700     05  ML-FUNCTION             PIC X(6).
015800     05  FILLER                  PIC X(2)  VALUE SPACE.
015900     05  ML-DECK-ID              PIC 9(9).
016000     05  FILLER                  PIC X(2)  VALUE SPACE.
016100     05  ML-MESSAGE              PIC X(35).
016200***************************************************************
016300 PROCEDURE DIVISION.
016400***************************************************************
016500*
016600 000-TOP-LEVEL.
016700     PERFORM 000-SETUP-RTN.
016800     PERFORM 100-READ-REQUEST.
016900     PERFORM 200-PROCESS-REQUEST UNTIL END-OF-DATA.
017000     PERFORM 900-DISPLAY-RUN-TOTALS.
017100     PERFORM 800-CLOSE-FILES.
017200     GOBACK.
017300 000-SETUP-RTN.
017400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
017500     PERFORM 050-GET-CURRENT-DATE.
017600     PERFORM 700-OPEN-FILES.
017700     PERFORM 810-WRITE-REPORT-HEADER.
017800*
017900 050-GET-CURRENT-DATE.
018000     IF WS-TODAY-YY < 50
018100        MOVE 20 TO WS-TODAY-CENT
018200     ELSE
018300        MOVE 19 TO WS-TODAY-CENT
018400     END-IF.
018500     MOVE WS-TODAY-YY TO WS-TODAY-CENT-YR.
018600     MOVE WS-TODAY-MO TO WS-TODAY-MO-OUT.
018700     MOVE WS-TODAY-DA TO WS-TODAY-DA-OUT.
018800*
018900 100-READ-REQUEST.
019000     READ DECK-MAINT-REQUEST-FILE
019100         AT END MOVE 'Y' TO SW-END-OF-DATA.
019200*
019300 200-PROCESS-REQUEST.
019400     ADD 1 TO CTR-REQUESTS-READ.
019500     IF DR-FN-LIST
019600        ADD 1 TO CTR-LIST-REQUESTS
019700        PERFORM 300-LIST-DECKS
019800     ELSE
019900     IF DR-FN-GET
020000        ADD 1 TO CTR-GET-REQUESTS
020100        PERFORM 310-GET-DECK
020200     ELSE
020300     IF DR-FN-CREATE
020400        ADD 1 TO CTR-CREATE-REQUESTS
020500        PERFORM 320-CREATE-DECK
020600     ELSE
020700     IF DR-FN-UPDATE
020800        ADD 1 TO CTR-UPDATE-REQUESTS
020900        PERFORM 330-UPDATE-DECK
021000     ELSE
021100     IF DR-FN-DELETE
021200        ADD 1 TO CTR-DELETE-REQUESTS
021300        PERFORM 340-DELETE-DECK
021400     ELSE
021500        PERFORM 390-REPORT-BAD-FUNCTION
021600     END-IF END-IF END-IF END-IF END-IF.
021700     PERFORM 100-READ-REQUEST.
021800*
021900 300-LIST-DECKS.
022000     MOVE DR-USER-ID TO DECK-OWNER-ID.
022100     START DECK-FILE KEY IS NOT LESS THAN DECK-OWNER-ID
022200         INVALID KEY
022300            MOVE 'N' TO SW-MORE-DECKS-FOR-USER
022400         NOT INVALID KEY
022500            MOVE 'Y' TO SW-MORE-DECKS-FOR-USER
022600     END-START.
022700     IF MORE-DECKS-FOR-USER
022800        PERFORM 305-READ-NEXT-DECK-FOR-USER
022900     END-IF.
023000     PERFORM 306-LIST-ONE-DECK UNTIL NOT MORE-DECKS-FOR-USER.
023100*
023200 305-READ-NEXT-DECK-FOR-USER.
023300     READ DECK-FILE NEXT RECORD
023400         AT END
023500            MOVE 'N' TO SW-MORE-DECKS-FOR-USER
023600     END-READ.
023700     IF MORE-DECKS-FOR-USER
023800        AND DECK-OWNER-ID NOT = DR-USER-ID
023900        MOVE 'N' TO SW-MORE-DECKS-FOR-USER
024000     END-IF.
024100*
024200 306-LIST-ONE-DECK.
024300     MOVE DECK-ID              TO DL-DECK-ID.
024400     MOVE DECK-OWNER-ID        TO DL-OWNER-ID.
024500     MOVE DECK-NAME(1:30)      TO DL-DECK-NAME.
024600     WRITE DM-REPORT-RECORD FROM DETAIL-LINE
024700         AFTER ADVANCING 1.
024800     PERFORM 305-READ-NEXT-DECK-FOR-USER.
024900*
025000 310-GET-DECK.
025100     MOVE DR-DECK-ID TO DECK-ID.
025200     PERFORM 315-READ-DECK-BY-KEY.
025300     IF DECK-FOUND
025400        MOVE 'GET   '          TO ML-FUNCTION
025500        MOVE DECK-ID           TO ML-DECK-ID
025600        MOVE DECK-NAME(1:35)   TO ML-MESSAGE
025700        WRITE DM-REPORT-RECORD FROM MESSAGE-LINE
025800            AFTER ADVANCING 1
025900     ELSE
026000        MOVE 'DECK NOT FOUND ON DECK-FILE' TO WS-REJECT-REASON
026100        PERFORM 395-REPORT-REJECT
026200     END-IF.
026300*
026400 315-READ-DECK-BY-KEY.
026500     MOVE 'N' TO SW-DECK-FOUND.
026600     READ DECK-FILE
026700         INVALID KEY
026800            CONTINUE
026900     END-READ.
027000     IF DECK-FILE-OK
027100        MOVE 'Y' TO SW-DECK-FOUND
027200     END-IF.
027300*
027400 320-CREATE-DECK.
027500     PERFORM 322-VALIDATE-DECK-FIELDS.
027600     IF FIELDS-VALID
027700        MOVE DR-USER-ID TO USER-ID
027800        PERFORM 325-VERIFY-OWNING-USER
027900        IF USER-FOUND
028000           PERFORM 328-WRITE-NEW-DECK
028100        ELSE
028200           MOVE 'OWNING USER NOT FOUND' TO WS-REJECT-REASON
028300           PERFORM 395-REPORT-REJECT
028400        END-IF
028500     ELSE
028600        MOVE 'DECK-NAME REQUIRED' TO WS-REJECT-REASON
028700        PERFORM 395-REPORT-REJECT
028800     END-IF.
028900*
029000 322-VALIDATE-DECK-FIELDS.
029050*    CARD-271 - NO BLANK-FIELD EDIT ON DECK-NAME OR DECK-
029060*    DESCRIPTION.  THE CALLING SUBSYSTEM EDITS REQUIRED FIELDS
029070*    BEFORE BUILDING THE TRANSACTION - CREATE/UPDATE ACCEPT
029080*    WHATEVER IS GIVEN.
029100     MOVE 'Y' TO SW-FIELDS-VALID.
029500*
029600 325-VERIFY-OWNING-USER.
029700     MOVE 'N' TO SW-USER-FOUND.
029800     READ USER-FILE
029900         INVALID KEY
030000            CONTINUE
030100     END-READ.
030200     IF USER-FILE-OK
030300        MOVE 'Y' TO SW-USER-FOUND
030400     END-IF.
030500*
030600 328-WRITE-NEW-DECK.
030700     MOVE DR-DECK-ID           TO DECK-ID.
030800     MOVE DR-USER-ID           TO DECK-OWNER-ID.
030900     MOVE DR-DECK-NAME         TO DECK-NAME.
031000     MOVE DR-DECK-DESC         TO DECK-DESCRIPTION.
031100     MOVE WS-CURRENT-DATE-N    TO DECK-CREATED-DATE-N.
031200     WRITE DECK-RECORD
031300         INVALID KEY
031400            MOVE 'DUPLICATE DECK-ID ON WRITE' TO WS-REJECT-REASON
031500            PERFORM 395-REPORT-REJECT
031600         NOT INVALID KEY
031700            ADD 1 TO CTR-CREATE-PROCESSED
031800            MOVE 'CREATE'          TO ML-FUNCTION
031900            MOVE DECK-ID           TO ML-DECK-ID
032000            MOVE 'DECK CREATED'    TO ML-MESSAGE
032100            WRITE DM-REPORT-RECORD FROM MESSAGE-LINE
032200                AFTER ADVANCING 1
032300     END-WRITE.
032400*
032500 330-UPDATE-DECK.
032600     PERFORM 322-VALIDATE-DECK-FIELDS.
032700     IF FIELDS-VALID
032800        MOVE DR-DECK-ID TO DECK-ID
032900        PERFORM 315-READ-DECK-BY-KEY
033000        IF DECK-FOUND
033100           PERFORM 335-REWRITE-DECK-FIELDS
033200        ELSE
033300           MOVE 'DECK NOT FOUND ON DECK-FILE' TO WS-REJECT-REASON
033400           PERFORM 395-REPORT-REJECT
033500        END-IF
033600     ELSE
033700        MOVE 'DECK-NAME REQUIRED' TO WS-REJECT-REASON
033800        PERFORM 395-REPORT-REJECT
033900     END-IF.
034000*
034100 335-REWRITE-DECK-FIELDS.
034200     MOVE DR-DECK-NAME TO DECK-NAME.
034300     MOVE DR-DECK-DESC TO DECK-DESCRIPTION.
034400     REWRITE DECK-RECORD
034500         INVALID KEY
034600            MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
034700            PERFORM 395-REPORT-REJECT
034800         NOT INVALID KEY
034900            ADD 1 TO CTR-UPDATE-PROCESSED
035000            MOVE 'UPDATE'          TO ML-FUNCTION
035100            MOVE DECK-ID           TO ML-DECK-ID
035200            MOVE 'DECK UPDATED - OWNER UNCHANGED' TO ML-MESSAGE
035300            WRITE DM-REPORT-RECORD FROM MESSAGE-LINE
035400                AFTER ADVANCING 1
035500     END-REWRITE.
035600*
035700 340-DELETE-DECK.
035800     MOVE DR-DECK-ID TO DECK-ID.
035900     PERFORM 315-READ-DECK-BY-KEY.
036000     IF DECK-FOUND
036100        DELETE DECK-FILE
036200            INVALID KEY
036300               MOVE 'DELETE FAILED' TO WS-REJECT-REASON
036400               PERFORM 395-REPORT-REJECT
036500            NOT INVALID KEY
036600               ADD 1 TO CTR-DELETE-PROCESSED
036700               MOVE 'DELETE'          TO ML-FUNCTION
036800               MOVE DECK-ID           TO ML-DECK-ID
036900               MOVE 'DECK DELETED'    TO ML-MESSAGE
037000               WRITE DM-REPORT-RECORD FROM MESSAGE-LINE
037100                   AFTER ADVANCING 1
037200        END-DELETE
037300     ELSE
037400        MOVE 'DECK NOT FOUND ON DECK-FILE' TO WS-REJECT-REASON
037500        PERFORM 395-REPORT-REJECT
037600     END-IF.
037700*
037800 390-REPORT-BAD-FUNCTION.
037900     MOVE 'INVALID FUNCTION CODE ON REQUEST' TO WS-REJECT-REASON.
038000     PERFORM 395-REPORT-REJECT.
038100*
038200 395-REPORT-REJECT.
038300     ADD 1 TO CTR-REJECTS.
038400     MOVE DR-FUNCTION      TO ML-FUNCTION.
038500     MOVE DR-DECK-ID       TO ML-DECK-ID.
038600     MOVE WS-REJECT-REASON TO ML-MESSAGE.
038700     WRITE DM-REPORT-RECORD FROM MESSAGE-LINE
038800         AFTER ADVANCING 1.
038900*
039000 700-OPEN-FILES.
039100     OPEN I-O    DECK-FILE.
039200     IF NOT DECK-FILE-OK
039300        DISPLAY 'DCKMAINT - ERROR OPENING DECK-FILE, STATUS '
039400                WS-DECKFILE-STATUS
039500        MOVE 16 TO RETURN-CODE
039600        MOVE 'Y' TO SW-END-OF-DATA
039700     END-IF.
039800     OPEN INPUT  USER-FILE.
039900     IF NOT USER-FILE-OK
040000        DISPLAY 'DCKMAINT - ERROR OPENING USER-FILE, STATUS '
040100                WS-USERFILE-STATUS
040200        MOVE 16 TO RETURN-CODE
040300        MOVE 'Y' TO SW-END-OF-DATA
040400     END-IF.
040500     OPEN INPUT  DECK-MAINT-REQUEST-FILE.
040600     IF NOT TRAN-FILE-OK
040700        DISPLAY 'DCKMAINT - ERROR OPENING DCKMREQ, STATUS '
040800                WS-TRANFILE-STATUS
040900        MOVE 16 TO RETURN-CODE
041000        MOVE 'Y' TO SW-END-OF-DATA
041100     END-IF.
041200     OPEN OUTPUT DCKMAINT-REPORT.
041300     IF NOT REPORT-FILE-OK
041400        DISPLAY 'DCKMAINT - ERROR OPENING DCKMAINT-REPORT'
041500                ' STATUS ' WS-REPORT-STATUS
041600        MOVE 16 TO RETURN-CODE
041700        MOVE 'Y' TO SW-END-OF-DATA
041800     END-IF.
041900*
042000 800-CLOSE-FILES.
042100     CLOSE DECK-FILE
042200           USER-FILE
042300           DECK-MAINT-REQUEST-FILE
042400           DCKMAINT-REPORT.
042500*
042600 810-WRITE-REPORT-HEADER.
042700     WRITE DM-REPORT-RECORD FROM HEADING-1
042800         AFTER ADVANCING PAGE.
042900*
043000 900-DISPLAY-RUN-TOTALS.
043100     DISPLAY 'DCKMAINT - REQUESTS READ ...........: '
043200             CTR-REQUESTS-READ.
043300     DISPLAY 'DCKMAINT - LIST REQUESTS ...........: '
043400             CTR-LIST-REQUESTS.
043500     DISPLAY 'DCKMAINT - GET REQUESTS .............: '
043600             CTR-GET-REQUESTS.
043700     DISPLAY 'DCKMAINT - CREATE REQ/PROCESSED .....: '
043800             CTR-CREATE-REQUESTS '/' CTR-CREATE-PROCESSED.
043900     DISPLAY 'DCKMAINT - UPDATE REQ/PROCESSED .....: '
044000             CTR-UPDATE-REQUESTS '/' CTR-UPDATE-PROCESSED.
044100     DISPLAY 'DCKMAINT - DELETE REQ/PROCESSED .....: '
044200             CTR-DELETE-REQUESTS '/' CTR-DELETE-PROCESSED.
044300     DISPLAY 'DCKMAINT - REJECTED .................: '
044400             CTR-REJECTS.

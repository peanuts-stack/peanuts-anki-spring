000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... SESSREC                                *
000400*    DESCRIPTION  .... STUDY-SESSION-SUMMARY RECORD LAYOUT AND *
000500*                      DUE-CARD LISTING LINE, BUILT BY         *
000600*                      STDYSESS FOR ONE DECK'S STUDY SESSION.  *
000700*                                                              *
000800*    MAINTENANCE HISTORY                                       *
000900*    ------------------                                        *
001000*    11/02/86  RSH  ORIGINAL LAYOUT - CARD-142                 *
001100***************************************************************
001200 01  STUDY-SESSION-SUMMARY-RECORD.
001300     05  SESSION-DECK-ID             PIC 9(9).
001400     05  SESSION-TOTAL-DUE           PIC 9(5)      COMP-3.
001500     05  SESSION-NEW-COUNT           PIC 9(5)      COMP-3.
001600     05  SESSION-REVIEW-COUNT        PIC 9(5)      COMP-3.
001700     05  FILLER                      PIC X(10).

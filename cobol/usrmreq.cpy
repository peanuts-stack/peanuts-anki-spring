000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... USRMREQ                                *
000400*    DESCRIPTION  .... USER-MAINTENANCE-REQUEST TRANSACTION    *
000500*                      LAYOUT - ONE TRANSACTION PER REGISTER   *
000600*                      OR LOGIN REQUEST FED TO USRMAINT.       *
000700*                      UR-USER-ID IS SUPPLIED BY THE CALLING   *
000800*                      SUBSYSTEM ON REGISTER ONLY - USRMAINT   *
000900*                      DOES NOT GENERATE ACCOUNT NUMBERS.      *
001000*                                                              *
001100*    MAINTENANCE HISTORY                                       *
001200*    ------------------                                        *
001300*    03/09/91  DST  ORIGINAL LAYOUT - CARD-198                 *
001400***************************************************************
001500 01  USER-MAINT-REQUEST.
001600     05  UR-FUNCTION                 PIC X(8).
001700         88  UR-FN-REGISTER              VALUE 'REGISTER'.
001800         88  UR-FN-LOGIN                 VALUE 'LOGIN   '.
001900     05  UR-USER-ID                  PIC 9(9).
002000     05  UR-EMAIL                    PIC X(100).
002100     05  UR-PASSWORD-HASH            PIC X(100).
002200     05  FILLER                      PIC X(20).

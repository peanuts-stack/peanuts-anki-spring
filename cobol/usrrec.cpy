000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... USRREC                                 *
000400*    DESCRIPTION  .... USER ACCOUNT MASTER RECORD LAYOUT.      *
000500*                      ONE OCCURRENCE PER REGISTERED USER OF   *
000600*                      THE PEANUTS STUDY-DECK SYSTEM.          *
000700*                                                              *
000800*    RECORD KEY  ..... USER-ID  (RELATIVE/INDEXED FILE)        *
000900*    ALTERNATE KEY .. USER-EMAIL (UNIQUE - LOGIN LOOKUP)       *
001000*                                                              *
001100*    NOTE - USER-PASSWORD-HASH IS AN OPAQUE CREDENTIAL VALUE   *
001200*    PRODUCED BY THE FRONT-END SIGN-ON SUBSYSTEM.  THIS SHOP   *
001300*    DOES NOT COMPUTE OR VALIDATE THE HASH ALGORITHM HERE -    *
001400*    USRMAINT ONLY COMPARES STORED VALUE TO SUBMITTED VALUE.   *
001500*                                                              *
001600*    MAINTENANCE HISTORY                                       *
001700*    ------------------                                        *
001800*    11/02/86  RSH  ORIGINAL LAYOUT - CARD-142                 *
001900*    03/09/91  DST  WIDENED USER-EMAIL FROM X(40) TO X(100)    *
002000*                   PER AUDIT REQUEST - CARD-198               *
002100***************************************************************
002200 01  USER-RECORD.
002300     05  USER-ID                     PIC 9(9).
002400     05  USER-EMAIL                  PIC X(100).
002500     05  USER-PASSWORD-HASH          PIC X(100).
002600     05  FILLER                      PIC X(15).

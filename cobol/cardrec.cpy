000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... CARDREC                                *
000400*    DESCRIPTION  .... FLASH-CARD MASTER RECORD LAYOUT.        *
000500*                      ONE OCCURRENCE PER CARD IN THE PEANUTS  *
000600*                      STUDY-DECK SYSTEM.  CARRIES THE SM-2    *
000700*                      SPACED-REPETITION SCHEDULING FIELDS     *
000800*                      MAINTAINED BY CRDSKED AND CRDMAINT.     *
000900*                                                              *
001000*    RECORD KEY  ..... CARD-ID  (RELATIVE/INDEXED FILE)        *
001100*    ALTERNATE KEY .. CARD-DECK-ID  (SEQUENTIAL DUE-CARD SCAN) *
001200*                                                              *
001300*    MAINTENANCE HISTORY                                       *
001400*    ------------------                                        *
001500*    05/14/84  RSH  ORIGINAL LAYOUT - CARD-89                  *
001600*    11/02/86  RSH  ADDED CARD-EASE-FACTOR, CARD-INTERVAL FOR  *
001700*                   SM-2 SCHEDULING CONVERSION - CARD-142      *
001800*    03/09/91  DST  ADDED CARD-CREATED-DATE, CARD-UPDATED-DATE *
001900*                   PER AUDIT REQUEST - CARD-198               *
002000*    09/26/98  MWK  EXPANDED CARD-NEXT-REVIEW-DATE TO CCYYMMDD *
002100*                   FOR YEAR 2000 COMPLIANCE - CARD-Y2K01      *
002200*                   (WAS PIC 9(6) YYMMDD THRU THIS DATE)       *
002300***************************************************************
002400 01  CARD-RECORD.
002500     05  CARD-ID                     PIC 9(9).
002600     05  CARD-FRONT                  PIC X(500).
002700     05  CARD-BACK                   PIC X(500).
002800     05  CARD-DECK-ID                PIC 9(9).
002900     05  CARD-REPETITIONS            PIC 9(4)      COMP-3.
003000     05  CARD-EASE-FACTOR            PIC S9(1)V9(2).
003100     05  CARD-INTERVAL               PIC 9(5)      COMP-3.
003200*    NEXT-REVIEW AND CREATED/UPDATED DATES ARE STORED CCYYMMDD.
003300*    THE -N SUFFIXED ITEM IS THE FILE FORM; THE REDEFINITION
003400*    BELOW BREAKS OUT CENTURY/YEAR/MONTH/DAY FOR DATE-ARITHMETIC
003500*    AND EDIT PARAGRAPHS THE WAY YR-END-DATE IS BROKEN OUT ON
003600*    THE OLD CONTRACT-REDEMPTION RUN.
003700     05  CARD-NEXT-REVIEW-DATE-N     PIC 9(8).
003800     05  CARD-NEXT-REVIEW-DATE REDEFINES
003900                 CARD-NEXT-REVIEW-DATE-N.
004000         10  CARD-NRD-CENT           PIC 9(2).
004100         10  CARD-NRD-YR             PIC 9(2).
004200         10  CARD-NRD-MO             PIC 9(2).
004300         10  CARD-NRD-DA             PIC 9(2).
004400     05  CARD-CREATED-DATE           PIC 9(8).
004500     05  CARD-UPDATED-DATE           PIC 9(8).
004600     05  FILLER                      PIC X(21).

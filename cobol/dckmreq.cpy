000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... DCKMREQ                                *
000400*    DESCRIPTION  .... DECK-MAINTENANCE-REQUEST TRANSACTION    *
000500*                      LAYOUT - ONE TRANSACTION PER LIST/GET/  *
000600*                      CREATE/UPDATE/DELETE REQUEST FED TO     *
000700*                      DCKMAINT.  DR-DECK-NAME/DR-DECK-DESC    *
000800*                      ARE ONLY MEANINGFUL ON CREATE AND       *
000900*                      UPDATE FUNCTIONS.                       *
001000*                                                              *
001100*    MAINTENANCE HISTORY                                       *
001200*    ------------------                                        *
001300*    03/09/91  DST  ORIGINAL LAYOUT - CARD-198                 *
001400***************************************************************
001500 01  DECK-MAINT-REQUEST.
001600     05  DR-FUNCTION                 PIC X(6).
001700         88  DR-FN-LIST                  VALUE 'LIST  '.
001800         88  DR-FN-GET                   VALUE 'GET   '.
001900         88  DR-FN-CREATE                VALUE 'CREATE'.
002000         88  DR-FN-UPDATE                VALUE 'UPDATE'.
002100         88  DR-FN-DELETE                VALUE 'DELETE'.
002200     05  DR-DECK-ID                  PIC 9(9).
002300     05  DR-USER-ID                  PIC 9(9).
002400     05  DR-DECK-NAME                PIC X(100).
002500     05  DR-DECK-DESC                PIC X(500).
002600     05  FILLER                      PIC X(20).

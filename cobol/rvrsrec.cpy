000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... RVRSREC                                *
000400*    DESCRIPTION  .... REVIEW-RESULT-FILE RECORD LAYOUT.       *
000500*                      ONE RESULT PER TRANSACTION PROCESSED BY *
000600*                      CRDSKED - REFLECTS THE NEW CARD STATE   *
000700*                      AFTER THE SM-2 RECOMPUTE.               *
000800*                                                              *
000900*    MAINTENANCE HISTORY                                       *
001000*    ------------------                                        *
001100*    11/02/86  RSH  ORIGINAL LAYOUT - CARD-142                 *
001200***************************************************************
001300 01  REVIEW-RESULT-RECORD.
001400     05  RESULT-CARD-ID              PIC 9(9).
001500     05  RESULT-NEXT-REVIEW-DATE     PIC 9(8).
001600     05  RESULT-INTERVAL             PIC 9(5).
001700     05  RESULT-EASE-FACTOR          PIC S9(1)V9(2).
001800     05  RESULT-REPETITIONS          PIC 9(4).
001900     05  FILLER                      PIC X(10).

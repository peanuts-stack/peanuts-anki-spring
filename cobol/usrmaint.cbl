000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     USRMAINT.
000300 AUTHOR.         D. STOUT.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   11/02/86.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800****************************************************************
000900* REMARKS.
001000*     BATCH MAINTENANCE DRIVER FOR USER-FILE.  READS ONE USER-
001100*     MAINT-REQUEST TRANSACTION AT A TIME FROM USRMREQ AND
001200*     DISPATCHES TO THE PARAGRAPH FOR THE REQUESTED FUNCTION -
001300*     REGISTER OR LOGIN.  REGISTER CHECKS USER-EMAIL FOR A
001400*     DUPLICATE VIA THE ALTERNATE KEY BEFORE THE NEW ACCOUNT IS
001500*     WRITTEN - THE TRANSACTION SUPPLIES THE ACCOUNT NUMBER,
001600*     THIS PROGRAM DOES NOT ASSIGN ONE.  LOGIN LOOKS UP THE
001700*     ACCOUNT BY USER-EMAIL AND COMPARES THE STORED PASSWORD
001800*     HASH TO THE SUBMITTED ONE - NO HASHING IS DONE HERE, THE
001900*     FRONT-END SIGN-ON SUBSYSTEM OWNS THAT ALGORITHM.  ALL
002000*     ACTIVITY IS ECHOED TO THE USRMAINT-REPORT PRINT FILE.
002100*
002200* MAINTENANCE HISTORY.
002300* ------------------------------------------------------------
002400*   11/02/86  RSH  CARD-142   ORIGINAL PROGRAM.
002500*   03/09/91  DST  CARD-198   WIDENED USER-EMAIL FROM X(40) TO
002600*                             X(100) PER AUDIT REQUEST - SEE
002700*                             USRREC MAINTENANCE HISTORY.
002800*   09/26/98  MWK  CARD-Y2K01 REVIEWED FOR YEAR 2000 EXPOSURE -
002900*                             USER-FILE CARRIES NO DATE FIELDS,
003000*                             NO CHANGE REQUIRED TO USRREC, BUT
003100*                             THE RUN-DATE STAMP ON THE REPORT
003200*                             HEADING WAS WIDENED TO CCYYMMDD.
003300*   04/02/02  JKL  CARD-233   LOGIN NO LONGER REWRITES THE USER
003400*                             RECORD ON A SUCCESSFUL CREDENTIAL
003500*                             MATCH - PRIOR VERSION TOUCHED THE
003600*                             RECORD NEEDLESSLY ON EVERY LOGIN.
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-370.
004100 OBJECT-COMPUTER.   IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT USER-FILE ASSIGN TO USERMSTR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS USER-ID
005000         ALTERNATE RECORD KEY IS USER-EMAIL
005100         FILE STATUS IS WS-USERFILE-STATUS.
005200*
005300     SELECT USER-MAINT-REQUEST-FILE ASSIGN TO USRMREQ
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-TRANFILE-STATUS.
005600*
005700     SELECT USRMAINT-REPORT ASSIGN TO USRMRPT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-REPORT-STATUS.
006000****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  USER-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 COPY USRREC.
006800*
006900 FD  USER-MAINT-REQUEST-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 COPY USRMREQ.
007300*
007400 FD  USRMAINT-REPORT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  UM-REPORT-RECORD                PIC X(80).
007800****************************************************************
007900 WORKING-STORAGE SECTION.
008000****************************************************************
008010*    CARD-271 - THE USER-FOUND FLAG IS CARRIED AS A STANDALONE
008020*    77-LEVEL ITEM, THE WAY THIS SHOP HAS ALWAYS CARRIED A
008030*    ONE-OFF SWITCH.
008040 77  SW-USER-FOUND            PIC X(1)  VALUE 'N'.
008050     88  USER-FOUND               VALUE 'Y'.
008100*
008200 01  SYSTEM-DATE-AND-TIME.
008300     05  WS-TODAY-YYMMDD.
008400         10  WS-TODAY-YY         PIC 9(2).
008500         10  WS-TODAY-MO         PIC 9(2).
008600         10  WS-TODAY-DA         PIC 9(2).
008650 01  WS-TODAY-YYMMDD-N REDEFINES SYSTEM-DATE-AND-TIME
008651                                 PIC 9(6).
008700 01  WS-CURRENT-DATE-CCYYMMDD.
008800     05  WS-TODAY-CENT           PIC 9(2).
008900     05  WS-TODAY-CENT-YR        PIC 9(2).
009000     05  WS-TODAY-MO-OUT         PIC 9(2).
009100     05  WS-TODAY-DA-OUT         PIC 9(2).
009200 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-CCYYMMDD
009201                                 PIC 9(8).
009300*
009400 01  FILE-STATUS-CODES.
009500     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.
009600         88  USER-FILE-OK             VALUE '00'.
009700         88  USER-FILE-DUPKEY         VALUE '22'.
009800     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
009900         88  TRAN-FILE-OK             VALUE '00'.
010000         88  TRAN-FILE-EOF            VALUE '10'.
010100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
010200         88  REPORT-FILE-OK           VALUE '00'.
010250     05  FILLER                  PIC X(10) VALUE SPACES.
010300*
010400 01  MISC-FIELDS.
010500     05 WS-TRAN-EOF-SW              PIC X(1) VALUE 'N'.
010600        88 TRAN-EOF               VALUE 'Y'.
010900     05 WS-REJECT-REASON            PIC X(60) VALUE SPACES.
011000     05  FILLER                     PIC X(10) VALUE SPACES.
011100*
011200 01  RUN-TOTALS.
011300     05 NUM-REQUESTS-READ        PIC S9(7) COMP-3 VALUE +0.
011400     05 NUM-REGISTER-REQUESTS    PIC S9(7) COMP-3 VALUE +0.
011500     05 NUM-REGISTER-PROCESSED   PIC S9(7) COMP-3 VALUE +0.
011600     05 NUM-LOGIN-REQUESTS       PIC S9(7) COMP-3 VALUE +0.
011700     05 NUM-LOGIN-ACCEPTED       PIC S9(7) COMP-3 VALUE +0.
011800     05 NUM-REJECTS              PIC S9(7) COMP-3 VALUE +0.
011900     05  FILLER                  PIC X(10) VALUE SPACES.
012000*
012100*        *******************
012200*            report lines
012300*        *******************
012400 01  RPT-HEADER1.
012500     05  FILLER                     PIC X(40)
012600               VALUE 'USER ACCOUNT MAINTENANCE REPORT   DATE: '.
012700     05  RPT-MM                     PIC 99.
012800     05  FILLER                     PIC X     VALUE '/'.
012900     05  RPT-DD                     PIC 99.
013000     05  FILLER                     PIC X     VALUE '/'.
013100     05  RPT-CCYY                   PIC 9(4).
013200     05  FILLER                     PIC X(31) VALUE SPACES.
013300 01  RPT-MSG-LINE.
013400     05  FILLER                     PIC X(6)  VALUE SPACES.
013500     05  RPT-ML-FUNCTION            PIC X(8).
013600     05  FILLER                     PIC X(2)  VALUE SPACES.
013700     05  RPT-ML-USER-ID             PIC 9(9).
013800     05  FILLER                     PIC X(2)  VALUE SPACES.
013900     05  RPT-ML-MESSAGE             PIC X(50).
014000     05  FILLER                     PIC X(3)  VALUE SPACES.
014050 01  RPT-MSG-LINE-FLAT REDEFINES RPT-MSG-LINE PIC X(80).
014100****************************************************************
014200 PROCEDURE DIVISION.
014300****************************************************************
014400*
014500 000-MAIN.
014600     PERFORM 000-SETUP-RTN.
014700     PERFORM 100-READ-REQUEST.
014800     PERFORM 200-PROCESS-REQUEST UNTIL TRAN-EOF.
014900     PERFORM 900-DISPLAY-RUN-TOTALS.
015000     PERFORM 800-CLOSE-FILES.
015100     GOBACK.
015200 000-SETUP-RTN.
015300     ACCEPT WS-TODAY-YYMMDD FROM DATE.
015400     PERFORM 050-GET-CURRENT-DATE.
015500     PERFORM 700-OPEN-FILES.
015600     PERFORM 810-WRITE-REPORT-HEADER.
015700*
015800 050-GET-CURRENT-DATE.
015900     IF WS-TODAY-YY < 50
016000        MOVE 20 TO WS-TODAY-CENT
016100     ELSE
016200        MOVE 19 TO WS-TODAY-CENT
016300     END-IF.
016400     MOVE WS-TODAY-YY TO WS-TODAY-CENT-YR.
016500     MOVE WS-TODAY-MO TO WS-TODAY-MO-OUT.
016600     MOVE WS-TODAY-DA TO WS-TODAY-DA-OUT.
016700*
016800 100-READ-REQUEST.
016900     READ USER-MAINT-REQUEST-FILE
017000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
017100*
017200 200-PROCESS-REQUEST.
017300     ADD 1 TO NUM-REQUESTS-READ.
017400     IF UR-FN-REGISTER
017500        ADD 1 TO NUM-REGISTER-REQUESTS
017600        PERFORM 300-REGISTER-USER
017700     ELSE
017800     IF UR-FN-LOGIN
017900        ADD 1 TO NUM-LOGIN-REQUESTS
018000        PERFORM 400-LOGIN-USER
018100     ELSE
018200        PERFORM 390-REPORT-BAD-FUNCTION
018300     END-IF END-IF.
018400     PERFORM 100-READ-REQUEST.
018500*
018600 300-REGISTER-USER.
018700     MOVE UR-EMAIL TO USER-EMAIL.
018800     PERFORM 310-READ-USER-BY-EMAIL.
018900     IF USER-FOUND
019000        MOVE 'ACCOUNT ALREADY REGISTERED FOR THIS EMAIL' TO
019100             WS-REJECT-REASON
019200        PERFORM 395-REPORT-REJECT
019300     ELSE
019400        PERFORM 320-WRITE-NEW-USER
019500     END-IF.
019600*
019700 310-READ-USER-BY-EMAIL.
019800     MOVE 'N' TO SW-USER-FOUND.
019900     READ USER-FILE KEY IS USER-EMAIL
020000         INVALID KEY
020100            CONTINUE
020200     END-READ.
020300     IF USER-FILE-OK
020400        MOVE 'Y' TO SW-USER-FOUND
020500     END-IF.
020600*
020700 320-WRITE-NEW-USER.
020800     MOVE UR-USER-ID         TO USER-ID.
020900     MOVE UR-EMAIL           TO USER-EMAIL.
021000     MOVE UR-PASSWORD-HASH   TO USER-PASSWORD-HASH.
021100     WRITE USER-RECORD
021200         INVALID KEY
021300            MOVE 'DUPLICATE USER-ID ON WRITE' TO WS-REJECT-REASON
021400            PERFORM 395-REPORT-REJECT
021500         NOT INVALID KEY
021600            ADD 1 TO NUM-REGISTER-PROCESSED
021700            MOVE 'REGISTER'      TO RPT-ML-FUNCTION
021800            MOVE USER-ID         TO RPT-ML-USER-ID
021900            MOVE 'ACCOUNT REGISTERED' TO RPT-ML-MESSAGE
022000            WRITE UM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
022100     END-WRITE.
022200*
022300 400-LOGIN-USER.
022400     MOVE UR-EMAIL TO USER-EMAIL.
022500     PERFORM 310-READ-USER-BY-EMAIL.
022600     IF USER-FOUND
022700        PERFORM 420-VERIFY-CREDENTIAL
022800     ELSE
022900        MOVE 'NO ACCOUNT REGISTERED FOR THIS EMAIL' TO
023000             WS-REJECT-REASON
023100        PERFORM 395-REPORT-REJECT
023200     END-IF.
023300*
023400 420-VERIFY-CREDENTIAL.
023500     IF USER-PASSWORD-HASH = UR-PASSWORD-HASH
023600        ADD 1 TO NUM-LOGIN-ACCEPTED
023700        MOVE 'LOGIN   '        TO RPT-ML-FUNCTION
023800        MOVE USER-ID           TO RPT-ML-USER-ID
023900        MOVE 'LOGIN ACCEPTED'  TO RPT-ML-MESSAGE
024000        WRITE UM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
024100     ELSE
024200        MOVE 'INVALID CREDENTIAL SUBMITTED' TO WS-REJECT-REASON
024300        PERFORM 395-REPORT-REJECT
024400     END-IF.
024500*
024600 390-REPORT-BAD-FUNCTION.
024700     MOVE 'INVALID FUNCTION CODE ON REQUEST' TO WS-REJECT-REASON.
024800     PERFORM 395-REPORT-REJECT.
024900*
025000 395-REPORT-REJECT.
025100     ADD 1 TO NUM-REJECTS.
025200     MOVE UR-FUNCTION     TO RPT-ML-FUNCTION.
025300     MOVE UR-USER-ID      TO RPT-ML-USER-ID.
025400     MOVE WS-REJECT-REASON TO RPT-ML-MESSAGE.
025500     WRITE UM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1.
025600*
025700 700-OPEN-FILES.
025800     OPEN I-O    USER-FILE.
025900     IF NOT USER-FILE-OK
026000        DISPLAY 'USRMAINT - ERROR OPENING USER-FILE, STATUS '
026100                WS-USERFILE-STATUS
026200        MOVE 16 TO RETURN-CODE
026300        MOVE 'Y' TO WS-TRAN-EOF-SW
026400     END-IF.
026500     OPEN INPUT  USER-MAINT-REQUEST-FILE.
026600     IF NOT TRAN-FILE-OK
026700        DISPLAY 'USRMAINT - ERROR OPENING USRMREQ, STATUS '
026800                WS-TRANFILE-STATUS
026900        MOVE 16 TO RETURN-CODE
027000        MOVE 'Y' TO WS-TRAN-EOF-SW
027100     END-IF.
027200     OPEN OUTPUT USRMAINT-REPORT.
027300     IF NOT REPORT-FILE-OK
027400        DISPLAY 'USRMAINT - ERROR OPENING USRMAINT-REPORT'
027500                ' STATUS ' WS-REPORT-STATUS
027600        MOVE 16 TO RETURN-CODE
027700        MOVE 'Y' TO WS-TRAN-EOF-SW
027800     END-IF.
027900*
028000 800-CLOSE-FILES.
028100     CLOSE USER-FILE
028200           USER-MAINT-REQUEST-FILE
028300           USRMAINT-REPORT.
028400*
028500 810-WRITE-REPORT-HEADER.
028600     MOVE WS-TODAY-MO-OUT               TO RPT-MM.
028700     MOVE WS-TODAY-DA-OUT               TO RPT-DD.
028800     MOVE WS-CURRENT-DATE-CCYYMMDD(1:4) TO RPT-CCYY.
028900     WRITE UM-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
029000*
029100 900-DISPLAY-RUN-TOTALS.
029200     DISPLAY 'USRMAINT - REQUESTS READ ...........: '
029300             NUM-REQUESTS-READ.
029400     DISPLAY 'USRMAINT - REGISTER REQ/PROCESSED ...: '
029500             NUM-REGISTER-REQUESTS '/' NUM-REGISTER-PROCESSED.
029600     DISPLAY 'USRMAINT - LOGIN REQ/ACCEPTED .......: '
029700             NUM-LOGIN-REQUESTS '/' NUM-LOGIN-ACCEPTED.
029800     DISPLAY 'USRMAINT - REJECTED .................: '
029900             NUM-REJECTS.

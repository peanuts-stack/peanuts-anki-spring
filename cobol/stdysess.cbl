000100****************************************************************
000200* PROPRIETARY MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     STDYSESS.
000700 AUTHOR.         D. STOUT.
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.   11/02/86.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200****************************************************************
001300* REMARKS.
001400*     DRIVES THE NIGHTLY STUDY-SESSION SELECTION RUN.  CARD-FILE
001500*     IS PRESENTED PRE-SORTED ASCENDING BY CARD-DECK-ID, THEN BY
001600*     CARD-NEXT-REVIEW-DATE (SOONEST DUE FIRST WITHIN A DECK) -
001700*     SEE CARD-233 BELOW.  FOR EACH DECK-ID GROUP ENCOUNTERED ON
001800*     CARD-FILE, THE OWNING DECK-FILE MASTER IS VALIDATED BY A
001900*     RANDOM KEYED READ; IF THE DECK IS NOT ON FILE THE ENTIRE
002000*     GROUP IS REJECTED AND FLAGGED ON THE LISTING.  FOR EACH
002100*     CARD WHOSE NEXT-REVIEW-DATE IS ON OR BEFORE THE CURRENT
002200*     DATE, THE CARD IS LISTED AND CLASSIFIED NEW (NEVER BEFORE
002300*     REVIEWED) OR REVIEW, AND SESSION-TOTAL-DUE, SESSION-NEW-
002400*     COUNT AND SESSION-REVIEW-COUNT ARE ACCUMULATED.  A CONTROL
002500*     TOTAL LINE IS WRITTEN AT EACH DECK-ID BREAK.
002600*
002700* MAINTENANCE HISTORY.
002800* ------------------------------------------------------------
002900*   11/02/86  RSH  CARD-142   ORIGINAL PROGRAM - MODELED ON THE
003000*                             CUSTOMER/TRANSACTION MATCH-MERGE
003100*                             SKELETON USED SHOP-WIDE.
003200*   03/09/91  DST  CARD-198   DECK-FILE VALIDATION ADDED - PRIOR
003300*                             VERSION LISTED CARDS FOR DECKS
003400*                             THAT HAD BEEN DELETED.
003500*   09/26/98  MWK  CARD-Y2K01 CENTURY WINDOWING ADDED TO
003600*                             050-GET-CURRENT-DATE - SYSTEM
003700*                             DATE RETURNS YYMMDD ONLY.  SEE
003800*                             ALSO CARDREC AND DECKREC COPYBOOKS.
003900*   04/02/02  JKL  CARD-233   CARD-FILE SORT SEQUENCE CHANGED
004000*                             FROM DECK-ID/CARD-ID TO DECK-ID/
004100*                             NEXT-REVIEW-DATE PER REQUEST - THE
004200*                             LISTING MUST SHOW SOONEST-DUE CARDS
004300*                             FIRST WITHIN EACH DECK.  RESEQUENCE
004400*                             IS DONE BY THE DBB BUILD STEP THAT
004500*                             FEEDS CARDMSTR TO THIS PROGRAM.
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CARD-FILE ASSIGN TO CARDMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-CARDFILE-STATUS.
005800
005900     SELECT DECK-FILE ASSIGN TO DECKMSTR
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS RANDOM
006200         RECORD KEY IS DECK-ID
006300         FILE STATUS IS WS-DECKFILE-STATUS.
006400
006500     SELECT STUDY-SESSION-REPORT ASSIGN TO SESSRPT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-REPORT-STATUS.
006800****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  CARD-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 COPY CARDREC.
007600
007700 FD  DECK-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY DECKREC.
008100
008200 FD  STUDY-SESSION-REPORT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  SESS-REPORT-RECORD              PIC X(132).
008600****************************************************************
008700 WORKING-STORAGE SECTION.
008800****************************************************************
008810*    CARD-271 - PULLED THE CARD-DUE FLAG AND THE PRIOR-DECK-
008820*    BREAK HOLD FIELD OUT TO STANDALONE 77-LEVEL ITEMS PER
008830*    SHOP CONVENTION FOR ONE-OFF SWITCHES AND SCRATCH FIELDS.
008840 77  WS-CARD-DUE-SW           PIC X(1)  VALUE 'N'.
008850     88  CARD-IS-DUE              VALUE 'Y'.
008860 77  WS-PREV-DECK-ID          PIC 9(9)  COMP.
008900*
009000 01  SYSTEM-DATE-AND-TIME.
009100     05  WS-TODAY-YYMMDD.
009200         10  WS-TODAY-YY         PIC 9(2).
009300         10  WS-TODAY-MO         PIC 9(2).
009400         10  WS-TODAY-DA         PIC 9(2).
009500     05  WS-TODAY-TIME           PIC 9(8).
009501 01  WS-TODAY-TIME-BRK REDEFINES WS-TODAY-TIME.
009502     05  WS-TODAY-HH             PIC 9(2).
009503     05  WS-TODAY-MIN            PIC 9(2).
009504     05  WS-TODAY-SS             PIC 9(2).
009505     05  WS-TODAY-HSEC           PIC 9(2).
009600 01  WS-CURRENT-DATE-CCYYMMDD.
009700     05  WS-TODAY-CENT           PIC 9(2).
009800     05  WS-TODAY-CENT-YR        PIC 9(2).
009900     05  WS-TODAY-MO-OUT         PIC 9(2).
010000     05  WS-TODAY-DA-OUT         PIC 9(2).
010100 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-CCYYMMDD
010101                                 PIC 9(8).
010200*
010300 01  FILE-STATUS-CODES.
010400     05  WS-CARDFILE-STATUS      PIC X(2)  VALUE SPACES.
010500         88  CARD-FILE-OK             VALUE '00'.
010600         88  CARD-FILE-EOF            VALUE '10'.
010700     05  WS-DECKFILE-STATUS      PIC X(2)  VALUE SPACES.
010800         88  DECK-FILE-OK             VALUE '00'.
010900         88  DECK-FILE-NOTFND         VALUE '23'.
011000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011100         88  REPORT-FILE-OK           VALUE '00'.
011150     05  FILLER                  PIC X(10) VALUE SPACES.
011200*
011300 01  WS-SWITCHES.
011400     05  WS-CARD-EOF-SW          PIC X(1)  VALUE 'N'.
011500         88  CARD-EOF                 VALUE 'Y'.
011600     05  WS-DECK-ACTIVE-SW       PIC X(1)  VALUE 'N'.
011700         88  DECK-GROUP-ACTIVE         VALUE 'Y'.
011800     05  WS-DECK-VALID-SW        PIC X(1)  VALUE 'N'.
011900         88  DECK-GROUP-VALID          VALUE 'Y'.
012150     05  FILLER                  PIC X(10) VALUE SPACES.
012200*
012300 01  WS-CALC-FIELDS.
012500     05  WS-CARD-STATUS-FLAG     PIC X(6).
012600         88  WS-CARD-IS-NEW            VALUE 'NEW   '.
012700         88  WS-CARD-IS-REVIEW         VALUE 'REVIEW'.
012750     05  FILLER                  PIC X(10) VALUE SPACES.
012800*
012900 01  RUN-TOTALS.
013000     05  NUM-DECK-GROUPS         PIC S9(9)  COMP-3  VALUE +0.
013100     05  NUM-DECK-REJECTS        PIC S9(9)  COMP-3  VALUE +0.
013200     05  NUM-CARDS-SCANNED       PIC S9(9)  COMP-3  VALUE +0.
013300     05  NUM-CARDS-LISTED        PIC S9(9)  COMP-3  VALUE +0.
013350     05  FILLER                  PIC X(10) VALUE SPACES.
013400*
013500* COPY SESSREC IS USED AS THE PER-DECK ACCUMULATOR - SEE THE
013600* CONTROL-TOTAL LINE BUILT BY 850-WRITE-DECK-TOTALS-LINE BELOW.
013700 COPY SESSREC.
013800*
013900*        *******************
014000*            report lines
014100*        *******************
014200 01  RPT-HEADER1.
014300     05  FILLER                     PIC X(38)
014400               VALUE 'PEANUTS STUDY SESSION SELECTION  DATE'.
014500     05  FILLER                     PIC X(2)  VALUE ': '.
014600     05  RPT-MM                     PIC 99.
014700     05  FILLER                     PIC X     VALUE '/'.
014800     05  RPT-DD                     PIC 99.
014900     05  FILLER                     PIC X     VALUE '/'.
015000     05  RPT-YY                     PIC 99.
015100     05  FILLER                     PIC X(83) VALUE SPACES.
015200 01  RPT-DECK-HEADER.
015300     05  FILLER                     PIC X(13)
015400               VALUE 'STUDY DECK - '.
015500     05  RPT-DH-DECK-ID             PIC 9(9).
015600     05  FILLER                     PIC X(3)  VALUE SPACES.
015700     05  RPT-DH-DECK-NAME           PIC X(100).
015800     05  FILLER                     PIC X(7)  VALUE SPACES.
015900 01  RPT-DECK-REJECT.
016000     05  FILLER                     PIC X(13)
016100               VALUE 'STUDY DECK - '.
016200     05  RPT-DR-DECK-ID             PIC 9(9).
016300     05  FILLER                     PIC X(3)  VALUE SPACES.
016400     05  FILLER                     PIC X(80)
016500               VALUE '*** DECK NOT FOUND ON DECK-FILE - GROUP RE
016501-    'JECTED ***'.
016600     05  FILLER                     PIC X(27) VALUE SPACES.
016700 01  RPT-CARD-DETAIL.
016800     05  FILLER                     PIC X(4)  VALUE SPACES.
016900     05  RPT-CD-CARD-ID             PIC 9(9).
017000     05  FILLER                     PIC X(2)  VALUE SPACES.
017100     05  RPT-CD-CARD-FRONT          PIC X(60).
017200     05  FILLER                     PIC X(2)  VALUE SPACES.
017300     05  RPT-CD-REPS                PIC ZZZ9.
017400     05  FILLER                     PIC X(2)  VALUE SPACES.
017500     05  RPT-CD-NEXT-REVIEW         PIC 9(8).
017600     05  FILLER                     PIC X(2)  VALUE SPACES.
017700     05  RPT-CD-STATUS              PIC X(6).
017800     05  FILLER                     PIC X(31) VALUE SPACES.
017900 01  RPT-DECK-TOTALS.
018000     05  FILLER                     PIC X(4)  VALUE SPACES.
018100     05  FILLER                     PIC X(19)
018200               VALUE 'DECK TOTALS -- DUE:'.
018300     05  RPT-DT-TOTAL-DUE           PIC ZZZZ9.
018400     05  FILLER                     PIC X(8)  VALUE '  NEW:  '.
018500     05  RPT-DT-NEW-COUNT           PIC ZZZZ9.
018600     05  FILLER                     PIC X(9)  VALUE '  REVIEW:'.
018700     05  RPT-DT-REVIEW-COUNT        PIC ZZZZ9.
018800     05  FILLER                     PIC X(69) VALUE SPACES.
018900****************************************************************
019000 PROCEDURE DIVISION.
019100****************************************************************
019200*
019300 000-MAIN.
019400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
019500     ACCEPT WS-TODAY-TIME   FROM TIME.
019600     DISPLAY 'STDYSESS STARTED - STUDY SESSION SELECTION RUN  '
019601             WS-TODAY-HH ':' WS-TODAY-MIN ':' WS-TODAY-SS.
019700     PERFORM 050-GET-CURRENT-DATE.
019800
019900     PERFORM 700-OPEN-FILES.
020000     PERFORM 800-WRITE-REPORT-HEADER.
020100     PERFORM 710-READ-CARD-RECORD.
020200     PERFORM 100-PROCESS-CARDS
020300             UNTIL CARD-EOF.
020400
020500     IF DECK-GROUP-ACTIVE
020600        PERFORM 850-WRITE-DECK-TOTALS-LINE
020700     END-IF.
020800
020900     PERFORM 900-DISPLAY-RUN-TOTALS.
021000     PERFORM 790-CLOSE-FILES.
021100     GOBACK.
021200*
021300 100-PROCESS-CARDS.
021400     ADD 1 TO NUM-CARDS-SCANNED.
021500     IF CARD-DECK-ID NOT = WS-PREV-DECK-ID
021600        IF DECK-GROUP-ACTIVE
021700           PERFORM 850-WRITE-DECK-TOTALS-LINE
021800        END-IF
021900        PERFORM 200-START-NEW-DECK-GROUP
022000     END-IF.
022100     IF DECK-GROUP-VALID
022200        PERFORM 300-CHECK-CARD-DUE
022300        IF CARD-IS-DUE
022400           PERFORM 400-CLASSIFY-AND-LIST-CARD
022500        END-IF
022600     END-IF.
022700     PERFORM 710-READ-CARD-RECORD.
022800*
022900 200-START-NEW-DECK-GROUP.
023000     ADD 1 TO NUM-DECK-GROUPS.
023100     MOVE CARD-DECK-ID    TO WS-PREV-DECK-ID.
023200     MOVE 'Y'             TO WS-DECK-ACTIVE-SW.
023300     MOVE 0 TO SESSION-TOTAL-DUE SESSION-NEW-COUNT
023350         SESSION-REVIEW-COUNT.
023400     MOVE CARD-DECK-ID    TO SESSION-DECK-ID.
023500     PERFORM 250-VALIDATE-DECK-EXISTS.
023600*
023700 250-VALIDATE-DECK-EXISTS.
023800     MOVE CARD-DECK-ID TO DECK-ID.
023900     MOVE 'N' TO WS-DECK-VALID-SW.
024000     READ DECK-FILE
024100         INVALID KEY
024200            CONTINUE
024300     END-READ.
024400     IF DECK-FILE-OK
024500        MOVE 'Y' TO WS-DECK-VALID-SW
024600        PERFORM 810-WRITE-DECK-HEADER-LINE
024700     ELSE
024800        ADD 1 TO NUM-DECK-REJECTS
024900        PERFORM 820-WRITE-DECK-REJECT-LINE
025000     END-IF.
025100*
025200 300-CHECK-CARD-DUE.
025300     MOVE 'N' TO WS-CARD-DUE-SW.
025400     IF CARD-NEXT-REVIEW-DATE-N NOT > WS-CURRENT-DATE-N
025500        MOVE 'Y' TO WS-CARD-DUE-SW
025600     END-IF.
025700*
025800 400-CLASSIFY-AND-LIST-CARD.
025900     ADD 1 TO SESSION-TOTAL-DUE.
026000     ADD 1 TO NUM-CARDS-LISTED.
026100     IF CARD-REPETITIONS = 0
026200        ADD 1 TO SESSION-NEW-COUNT
026300        SET WS-CARD-IS-NEW TO TRUE
026400     ELSE
026500        ADD 1 TO SESSION-REVIEW-COUNT
026600        SET WS-CARD-IS-REVIEW TO TRUE
026700     END-IF.
026800     PERFORM 860-WRITE-CARD-DETAIL-LINE.
026900*
027000 050-GET-CURRENT-DATE.
027100     IF WS-TODAY-YY < 50
027200        MOVE 20 TO WS-TODAY-CENT
027300     ELSE
027400        MOVE 19 TO WS-TODAY-CENT
027500     END-IF.
027600     MOVE WS-TODAY-YY TO WS-TODAY-CENT-YR.
027700     MOVE WS-TODAY-MO TO WS-TODAY-MO-OUT.
027800     MOVE WS-TODAY-DA TO WS-TODAY-DA-OUT.
027900*
028000 700-OPEN-FILES.
028100     OPEN INPUT  CARD-FILE.
028200     IF NOT CARD-FILE-OK
028300        DISPLAY 'STDYSESS - ERROR OPENING CARD-FILE, STATUS '
028400                WS-CARDFILE-STATUS
028500        MOVE 16 TO RETURN-CODE
028600        MOVE 'Y' TO WS-CARD-EOF-SW
028700     END-IF.
028800     OPEN INPUT  DECK-FILE.
028900     IF NOT DECK-FILE-OK
029000        DISPLAY 'STDYSESS - ERROR OPENING DECK-FILE, STATUS '
029100                WS-DECKFILE-STATUS
029200        MOVE 16 TO RETURN-CODE
029300        MOVE 'Y' TO WS-CARD-EOF-SW
029400     END-IF.
029500     OPEN OUTPUT STUDY-SESSION-REPORT.
029600     IF NOT REPORT-FILE-OK
029700        DISPLAY 'STDYSESS - ERROR OPENING STUDY-SESSION-REPORT'
029800                ' STATUS ' WS-REPORT-STATUS
029900        MOVE 16 TO RETURN-CODE
030000        MOVE 'Y' TO WS-CARD-EOF-SW
030100     END-IF.
030200*
030300 710-READ-CARD-RECORD.
030400     READ CARD-FILE
030500         AT END
030600             MOVE 'Y' TO WS-CARD-EOF-SW
030700     END-READ.
030800*
030900 790-CLOSE-FILES.
031000     CLOSE CARD-FILE
031100           DECK-FILE
031200           STUDY-SESSION-REPORT.
031300*
031400 800-WRITE-REPORT-HEADER.
031500     MOVE WS-TODAY-MO TO RPT-MM.
031600     MOVE WS-TODAY-DA TO RPT-DD.
031700     MOVE WS-TODAY-YY TO RPT-YY.
031800     WRITE SESS-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
031900*
032000 810-WRITE-DECK-HEADER-LINE.
032100     MOVE DECK-ID   TO RPT-DH-DECK-ID.
032200     MOVE DECK-NAME TO RPT-DH-DECK-NAME.
032300     WRITE SESS-REPORT-RECORD FROM RPT-DECK-HEADER AFTER 2.
032400*
032500 820-WRITE-DECK-REJECT-LINE.
032600     MOVE CARD-DECK-ID TO RPT-DR-DECK-ID.
032700     WRITE SESS-REPORT-RECORD FROM RPT-DECK-REJECT AFTER 2.
032800*
032900 850-WRITE-DECK-TOTALS-LINE.
033000     MOVE SESSION-TOTAL-DUE    TO RPT-DT-TOTAL-DUE.
033100     MOVE SESSION-NEW-COUNT    TO RPT-DT-NEW-COUNT.
033200     MOVE SESSION-REVIEW-COUNT TO RPT-DT-REVIEW-COUNT.
033300     WRITE SESS-REPORT-RECORD FROM RPT-DECK-TOTALS AFTER 1.
033400     MOVE 'N' TO WS-DECK-ACTIVE-SW.
033500*
033600 860-WRITE-CARD-DETAIL-LINE.
033700     MOVE CARD-ID              TO RPT-CD-CARD-ID.
033800     MOVE CARD-FRONT(1:60)     TO RPT-CD-CARD-FRONT.
033900     MOVE CARD-REPETITIONS     TO RPT-CD-REPS.
034000     MOVE CARD-NEXT-REVIEW-DATE-N TO RPT-CD-NEXT-REVIEW.
034100     MOVE WS-CARD-STATUS-FLAG  TO RPT-CD-STATUS.
034200     WRITE SESS-REPORT-RECORD FROM RPT-CARD-DETAIL AFTER 1.
034300*
034400 900-DISPLAY-RUN-TOTALS.
034500     DISPLAY 'STDYSESS - CARDS SCANNED ..........: '
034600             NUM-CARDS-SCANNED.
034700     DISPLAY 'STDYSESS - CARDS LISTED (DUE) ......: '
034800             NUM-CARDS-LISTED.
034900     DISPLAY 'STDYSESS - DECK GROUPS PROCESSED ...: '
035000             NUM-DECK-GROUPS.
035100     DISPLAY 'STDYSESS - DECK GROUPS REJECTED ....: '
035200             NUM-DECK-REJECTS.

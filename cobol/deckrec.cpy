000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... DECKREC                                *
000400*    DESCRIPTION  .... STUDY-DECK MASTER RECORD LAYOUT.        *
000500*                      ONE OCCURRENCE PER DECK OWNED BY A      *
000600*                      USER IN THE PEANUTS STUDY-DECK SYSTEM.  *
000700*                                                              *
000800*    RECORD KEY  ..... DECK-ID  (RELATIVE/INDEXED FILE)        *
000900*    ALTERNATE KEY .. DECK-OWNER-ID (LIST-BY-OWNER SCAN)       *
001000*                                                              *
001100*    MAINTENANCE HISTORY                                       *
001200*    ------------------                                        *
001300*    05/14/84  RSH  ORIGINAL LAYOUT - CARD-89                  *
001400*    03/09/91  DST  ADDED DECK-DESCRIPTION FREE-TEXT FIELD     *
001500*                   PER AUDIT REQUEST - CARD-198               *
001600*    09/26/98  MWK  DECK-CREATED-DATE EXPANDED TO CCYYMMDD     *
001700*                   FOR YEAR 2000 COMPLIANCE - CARD-Y2K01      *
001800***************************************************************
001900 01  DECK-RECORD.
002000     05  DECK-ID                     PIC 9(9).
002100     05  DECK-NAME                   PIC X(100).
002200     05  DECK-DESCRIPTION            PIC X(500).
002300     05  DECK-OWNER-ID               PIC 9(9).
002400     05  DECK-CREATED-DATE-N         PIC 9(8).
002500     05  DECK-CREATED-DATE REDEFINES DECK-CREATED-DATE-N.
002600         10  DECK-CRTD-CENT          PIC 9(2).
002700         10  DECK-CRTD-YR            PIC 9(2).
002800         10  DECK-CRTD-MO            PIC 9(2).
002900         10  DECK-CRTD-DA            PIC 9(2).
003000     05  FILLER                      PIC X(30).

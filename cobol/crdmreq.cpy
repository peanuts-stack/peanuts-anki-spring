000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... CRDMREQ                                *
000400*    DESCRIPTION  .... CARD-MAINTENANCE-REQUEST TRANSACTION    *
000500*                      LAYOUT - ONE TRANSACTION PER LIST/GET/  *
000600*                      CREATE/UPDATE/DELETE/COUNT REQUEST FED  *
000700*                      TO CRDMAINT.  CMR-CARD-FRONT/CMR-CARD-  *
000800*                      BACK ARE ONLY MEANINGFUL ON CREATE AND  *
000900*                      UPDATE FUNCTIONS.                       *
001000*                                                              *
001100*    MAINTENANCE HISTORY                                       *
001200*    ------------------                                        *
001300*    03/09/91  DST  ORIGINAL LAYOUT - CARD-198                 *
001400***************************************************************
001500 01  CARD-MAINT-REQUEST.
001600     05  CMR-FUNCTION                PIC X(6).
001700         88  CMR-FN-LIST                 VALUE 'LIST  '.
001800         88  CMR-FN-GET                  VALUE 'GET   '.
001900         88  CMR-FN-CREATE               VALUE 'CREATE'.
002000         88  CMR-FN-UPDATE               VALUE 'UPDATE'.
002100         88  CMR-FN-DELETE               VALUE 'DELETE'.
002200         88  CMR-FN-COUNT                VALUE 'COUNT '.
002300     05  CMR-CARD-ID                 PIC 9(9).
002400     05  CMR-DECK-ID                 PIC 9(9).
002500     05  CMR-CARD-FRONT              PIC X(500).
002600     05  CMR-CARD-BACK               PIC X(500).
002700     05  FILLER                      PIC X(20).

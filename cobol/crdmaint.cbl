000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     CRDMAINT.
000700 AUTHOR.         D. STOUT.
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.   03/09/91.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200****************************************************************
001300* REMARKS.
001400*     BATCH MAINTENANCE DRIVER FOR CARD-FILE.  READS ONE CARD-
001500*     MAINT-REQUEST TRANSACTION AT A TIME FROM CRDMREQ AND
001600*     DISPATCHES TO THE PARAGRAPH FOR THE REQUESTED FUNCTION -
001700*     LIST, GET, CREATE, UPDATE, DELETE OR COUNT.  LIST AND
001800*     COUNT SCAN CARD-FILE BY THE CARD-DECK-ID ALTERNATE INDEX.
001900*     CREATE VERIFIES THE OWNING DECK EXISTS ON DECK-FILE BEFORE
002000*     A NEW CARD IS WRITTEN.  ALL ACTIVITY IS ECHOED TO THE
002100*     CRDMAINT-REPORT PRINT FILE.
002200*
002300* MAINTENANCE HISTORY.
002400* ------------------------------------------------------------
002500*   03/09/91  DST  CARD-198   ORIGINAL PROGRAM.
002600*   09/26/98  MWK  CARD-Y2K01 CENTURY WINDOWING ADDED TO
002700*                             050-GET-CURRENT-DATE FOR THE
002800*                             CARD-CREATED-DATE/CARD-NEXT-
002900*                             REVIEW-DATE STAMPED ON CREATE -
003000*                             SYSTEM DATE RETURNS YYMMDD ONLY.
003100*   04/02/02  JKL  CARD-233   UPDATE FUNCTION NO LONGER TOUCHES
003200*                             THE SCHEDULING FIELDS (CARD-
003300*                             REPETITIONS/EASE-FACTOR/INTERVAL/
003400*                             NEXT-REVIEW-DATE) - PRIOR VERSION
003500*                             ACCIDENTALLY RESET THEM TO THE
003600*                             CREATE DEFAULTS ON EVERY EDIT.
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-370.
004100 OBJECT-COMPUTER.   IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CARD-FILE ASSIGN TO CARDMSTR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS CARD-ID
005000         ALTERNATE RECORD KEY IS CARD-DECK-ID WITH DUPLICATES
005100         FILE STATUS IS WS-CARDFILE-STATUS.
005200
005300     SELECT DECK-FILE ASSIGN TO DECKMSTR
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS RANDOM
005600         RECORD KEY IS DECK-ID
005700         FILE STATUS IS WS-DECKFILE-STATUS.
005800
005900     SELECT CARD-MAINT-REQUEST-FILE ASSIGN TO CRDMREQ
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-TRANFILE-STATUS.
006200
006300     SELECT CRDMAINT-REPORT ASSIGN TO CRDMRPT
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-REPORT-STATUS.
006600****************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  CARD-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 COPY CARDREC.
007400
007500 FD  DECK-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY DECKREC.
007900
008000 FD  CARD-MAINT-REQUEST-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 COPY CRDMREQ.
008400
008500 FD  CRDMAINT-REPORT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  CM-REPORT-RECORD                PIC X(132).
008900****************************************************************
009000 WORKING-STORAGE SECTION.
009100****************************************************************
009110*    CARD-271 - THE MORE-CARDS-IN-DECK SCAN FLAG AND THE
009120*    PER-DECK CARD TALLY ARE CARRIED AS STANDALONE 77-LEVEL
009130*    ITEMS, THE WAY THIS SHOP HAS ALWAYS CARRIED A ONE-OFF
009140*    SWITCH OR SCRATCH COUNTER.
009150 77  MORE-CARDS-IN-DECK-SW    PIC X(1)  VALUE 'N'.
009160     88  MORE-CARDS-IN-DECK       VALUE 'Y'.
009170 77  WS-DECK-CARD-COUNT       PIC 9(7)  COMP-3 VALUE 0.
009200*
009300 01  SYSTEM-DATE-AND-TIME.
009400     05  WS-TODAY-YYMMDD.
009500         10  WS-TODAY-YY         PIC 9(2).
009600         10  WS-TODAY-MO         PIC 9(2).
009700         10  WS-TODAY-DA         PIC 9(2).
009800 01  WS-CURRENT-DATE-CCYYMMDD.
009900     05  WS-TODAY-CENT           PIC 9(2).
010000     05  WS-TODAY-CENT-YR        PIC 9(2).
010100     05  WS-TODAY-MO-OUT         PIC 9(2).
010200     05  WS-TODAY-DA-OUT         PIC 9(2).
010300 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-CCYYMMDD
010301                                 PIC 9(8).
010400*
010500 01  FILE-STATUS-CODES.
010600     05  WS-CARDFILE-STATUS      PIC X(2)  VALUE SPACES.
010700         88  CARD-FILE-OK             VALUE '00'.
010800         88  CARD-FILE-NOTFND         VALUE '23'.
010900         88  CARD-FILE-DUPKEY         VALUE '22'.
011000     05  WS-DECKFILE-STATUS      PIC X(2)  VALUE SPACES.
011100         88  DECK-FILE-OK             VALUE '00'.
011200         88  DECK-FILE-NOTFND         VALUE '23'.
011300     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
011400         88  TRAN-FILE-OK             VALUE '00'.
011500         88  TRAN-FILE-EOF            VALUE '10'.
011600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011700         88  REPORT-FILE-OK           VALUE '00'.
011750     05  FILLER                  PIC X(10) VALUE SPACES.
011800*
011900 01  MISC-FIELDS.
012000     05 PARA-NAME                    PIC X(40).
012050     05 WS-REJECT-REASON             PIC X(80) VALUE SPACES.
012100     05 WS-TRAN-EOF-SW               PIC X(1) VALUE 'N'.
012200        88 TRAN-EOF               VALUE 'Y'.
012300     05 CARD-FOUND-SW                PIC X(1) VALUE 'N'.
012400        88 CARD-FOUND             VALUE 'Y'.
012500     05 DECK-FOUND-SW                PIC X(1) VALUE 'N'.
012600        88 DECK-FOUND             VALUE 'Y'.
012700     05 FIELDS-VALID-SW              PIC X(1) VALUE 'N'.
012800        88 FIELDS-VALID           VALUE 'Y'.
013150     05 FILLER                       PIC X(10) VALUE SPACES.
013200*
013300 01  RUN-TOTALS.
013400     05 NUM-REQUESTS-READ        PIC S9(9) COMP-3 VALUE +0.
013500     05 NUM-LIST-REQUESTS        PIC S9(9) COMP-3 VALUE +0.
013600     05 NUM-GET-REQUESTS         PIC S9(9) COMP-3 VALUE +0.
013700     05 NUM-CREATE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
013800     05 NUM-CREATE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
013900     05 NUM-UPDATE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
014000     05 NUM-UPDATE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
014100     05 NUM-DELETE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
014200     05 NUM-DELETE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
014300     05 NUM-COUNT-REQUESTS       PIC S9(9) COMP-3 VALUE +0.
014400     05 NUM-REJECTS              PIC S9(9) COMP-3 VALUE +0.
014450     05 FILLER                   PIC X(10) VALUE SPACES.
014500*
014600*        *******************
014700*            report lines
014800*        *******************
014900 01  RPT-HEADER1.
015000     05  FILLER                     PIC X(40)
015100               VALUE 'CARD MASTER MAINTENANCE REPORT    DATE: '.
015200     05  RPT-MM                     PIC 99.
015300     05  FILLER                     PIC X     VALUE '/'.
015400     05  RPT-DD                     PIC 99.
015500     05  FILLER                     PIC X     VALUE '/'.
015600     05  RPT-YY                     PIC 99.
015700     05  FILLER                     PIC X(83) VALUE SPACES.
016000 01  RPT-CARD-LINE.
016100     05  FILLER                     PIC X(4)  VALUE SPACES.
016200     05  RPT-CL-CARD-ID             PIC 9(9).
016300     05  FILLER                     PIC X(2)  VALUE SPACES.
016400     05  RPT-CL-DECK-ID             PIC 9(9).
016500     05  FILLER                     PIC X(2)  VALUE SPACES.
016600     05  RPT-CL-FRONT               PIC X(60).
016700     05  FILLER                     PIC X(2)  VALUE SPACES.
016800     05  RPT-CL-REPS                PIC ZZZ9.
016900     05  FILLER                     PIC X(38) VALUE SPACES.
017000 01  RPT-MSG-LINE.
017100     05  FILLER                     PIC X(6)  VALUE SPACES.
017200     05  RPT-ML-FUNCTION            PIC X(6).
017300     05  FILLER                     PIC X(2)  VALUE SPACES.
017400     05  RPT-ML-CARD-ID             PIC 9(9).
017500     05  FILLER                     PIC X(2)  VALUE SPACES.
017600     05  RPT-ML-MESSAGE             PIC X(80).
017700     05  FILLER                     PIC X(27) VALUE SPACES.
017750 01  RPT-MSG-LINE-FLAT REDEFINES RPT-MSG-LINE
017760                                 PIC X(132).
017800 01  RPT-COUNT-LINE.
017900     05  FILLER                     PIC X(6)  VALUE SPACES.
018000     05  FILLER                     PIC X(19)
018100               VALUE 'CARD COUNT FOR DECK'.
018200     05  FILLER                     PIC X(2)  VALUE SPACES.
018300     05  RPT-CT-DECK-ID             PIC 9(9).
018400     05  FILLER                     PIC X(4)  VALUE ' -- '.
018500     05  RPT-CT-COUNT               PIC ZZZZZ9.
018600     05  FILLER                     PIC X(83) VALUE SPACES.
018700****************************************************************
018800 PROCEDURE DIVISION.
018900****************************************************************
019000*
019100 000-MAIN.
019200     PERFORM 000-SETUP-RTN THRU 000-EXIT.
019300     PERFORM 100-READ-REQUEST THRU 100-EXIT.
019400     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
019500             UNTIL TRAN-EOF.
019600     PERFORM 900-DISPLAY-RUN-TOTALS THRU 900-EXIT.
019700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019800     GOBACK.
019900 000-SETUP-RTN.
020000     DISPLAY '000-SETUP-RTN'.
020100     MOVE '000-SETUP-RTN' TO PARA-NAME.
020200     ACCEPT WS-TODAY-YYMMDD FROM DATE.
020300     PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.
020400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020500     PERFORM 810-WRITE-REPORT-HEADER THRU 810-EXIT.
020600 000-EXIT.
020700     EXIT.
020800*
020900 050-GET-CURRENT-DATE.
021000     MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.
021100     IF WS-TODAY-YY < 50
021200        MOVE 20 TO WS-TODAY-CENT
021300     ELSE
021400        MOVE 19 TO WS-TODAY-CENT
021500     END-IF.
021600     MOVE WS-TODAY-YY TO WS-TODAY-CENT-YR.
021700     MOVE WS-TODAY-MO TO WS-TODAY-MO-OUT.
021800     MOVE WS-TODAY-DA TO WS-TODAY-DA-OUT.
021900 050-EXIT.
022000     EXIT.
022100*
022200 100-READ-REQUEST.
022300     READ CARD-MAINT-REQUEST-FILE
022400         AT END
022500             MOVE 'Y' TO WS-TRAN-EOF-SW
022600     END-READ.
022700 100-EXIT.
022800     EXIT.
022900*
023000 200-PROCESS-REQUEST.
023100     ADD 1 TO NUM-REQUESTS-READ.
023200     EVALUATE TRUE
023300         WHEN CMR-FN-LIST
023400             ADD 1 TO NUM-LIST-REQUESTS
023500             PERFORM 300-LIST-CARDS THRU 300-EXIT
023600         WHEN CMR-FN-GET
023700             ADD 1 TO NUM-GET-REQUESTS
023800             PERFORM 310-GET-CARD THRU 310-EXIT
023900         WHEN CMR-FN-CREATE
024000             ADD 1 TO NUM-CREATE-REQUESTS
024100             PERFORM 320-CREATE-CARD THRU 320-EXIT
024200         WHEN CMR-FN-UPDATE
024300             ADD 1 TO NUM-UPDATE-REQUESTS
024400             PERFORM 330-UPDATE-CARD THRU 330-EXIT
024500         WHEN CMR-FN-DELETE
024600             ADD 1 TO NUM-DELETE-REQUESTS
024700             PERFORM 340-DELETE-CARD THRU 340-EXIT
024800         WHEN CMR-FN-COUNT
024900             ADD 1 TO NUM-COUNT-REQUESTS
025000             PERFORM 350-COUNT-CARDS THRU 350-EXIT
025100         WHEN OTHER
025200             PERFORM 390-REPORT-BAD-FUNCTION THRU 390-EXIT
025300     END-EVALUATE.
025400     PERFORM 100-READ-REQUEST THRU 100-EXIT.
025500 200-EXIT.
025600     EXIT.
025700*
025800 300-LIST-CARDS.
025900     MOVE '300-LIST-CARDS' TO PARA-NAME.
026000     MOVE CMR-DECK-ID TO CARD-DECK-ID.
026100     START CARD-FILE KEY IS NOT LESS THAN CARD-DECK-ID
026200         INVALID KEY
026300            MOVE 'N' TO MORE-CARDS-IN-DECK-SW
026400         NOT INVALID KEY
026500            MOVE 'Y' TO MORE-CARDS-IN-DECK-SW
026600     END-START.
026700     IF MORE-CARDS-IN-DECK
026800        PERFORM 305-READ-NEXT-CARD-IN-DECK THRU 305-EXIT
026900     END-IF.
027000     PERFORM 306-LIST-ONE-CARD THRU 306-EXIT
027100             UNTIL NOT MORE-CARDS-IN-DECK.
027200 300-EXIT.
027300     EXIT.
027400*
027500 305-READ-NEXT-CARD-IN-DECK.
027600     READ CARD-FILE NEXT RECORD
027700         AT END
027800            MOVE 'N' TO MORE-CARDS-IN-DECK-SW
027900     END-READ.
028000     IF MORE-CARDS-IN-DECK
028100        AND CARD-DECK-ID NOT = CMR-DECK-ID
028200        MOVE 'N' TO MORE-CARDS-IN-DECK-SW
028300     END-IF.
028400 305-EXIT.
028500     EXIT.
028600*
028700 306-LIST-ONE-CARD.
028800     MOVE CARD-ID       TO RPT-CL-CARD-ID.
028900     MOVE CARD-DECK-ID  TO RPT-CL-DECK-ID.
029000     MOVE CARD-FRONT(1:60) TO RPT-CL-FRONT.
029100     MOVE CARD-REPETITIONS TO RPT-CL-REPS.
029200     WRITE CM-REPORT-RECORD FROM RPT-CARD-LINE AFTER 1.
029300     PERFORM 305-READ-NEXT-CARD-IN-DECK THRU 305-EXIT.
029400 306-EXIT.
029500     EXIT.
029600*
029700 310-GET-CARD.
029800     MOVE '310-GET-CARD' TO PARA-NAME.
029900     MOVE CMR-CARD-ID TO CARD-ID.
030000     PERFORM 315-READ-CARD-BY-KEY THRU 315-EXIT.
030100     IF CARD-FOUND
030200        MOVE 'GET   '        TO RPT-ML-FUNCTION
030300        MOVE CARD-ID         TO RPT-ML-CARD-ID
030400        MOVE CARD-FRONT(1:60) TO RPT-ML-MESSAGE
030500        WRITE CM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
030600     ELSE
030700        MOVE 'CARD NOT FOUND ON CARD-FILE' TO WS-REJECT-REASON
030800        PERFORM 395-REPORT-REJECT THRU 395-EXIT
030900     END-IF.
031000 310-EXIT.
031100     EXIT.
031200*
031300 315-READ-CARD-BY-KEY.
031400     MOVE 'N' TO CARD-FOUND-SW.
031500     READ CARD-FILE
031600         INVALID KEY
031700            CONTINUE
031800     END-READ.
031900     IF CARD-FILE-OK
032000        MOVE 'Y' TO CARD-FOUND-SW
032100     END-IF.
032200 315-EXIT.
032300     EXIT.
032400*
032500 320-CREATE-CARD.
032600     MOVE '320-CREATE-CARD' TO PARA-NAME.
032700     PERFORM 322-VALIDATE-CARD-FIELDS THRU 322-EXIT.
032800     IF FIELDS-VALID
032900        MOVE CMR-DECK-ID TO DECK-ID
033000        PERFORM 325-VERIFY-OWNING-DECK THRU 325-EXIT
034000        IF DECK-FOUND
034100           PERFORM 328-WRITE-NEW-CARD THRU 328-EXIT
034200        ELSE
034300           MOVE 'OWNING DECK NOT FOUND' TO WS-REJECT-REASON
034400           PERFORM 395-REPORT-REJECT THRU 395-EXIT
034500        END-IF
034600     ELSE
034700        MOVE 'CARD-FRONT/CARD-BACK REQUIRED' TO WS-REJECT-REASON
034800        PERFORM 395-REPORT-REJECT THRU 395-EXIT
034900     END-IF.
035000 320-EXIT.
035100     EXIT.
035200*
035300 322-VALIDATE-CARD-FIELDS.
035400     MOVE 'N' TO FIELDS-VALID-SW.
035500     IF CMR-CARD-FRONT NOT = SPACES
035600        AND CMR-CARD-BACK NOT = SPACES
035700        MOVE 'Y' TO FIELDS-VALID-SW
035800     END-IF.
035900 322-EXIT.
036000     EXIT.
036100*
036200 325-VERIFY-OWNING-DECK.
036300     MOVE 'N' TO DECK-FOUND-SW.
036400     READ DECK-FILE
036500         INVALID KEY
036600            CONTINUE
036700     END-READ.
036800     IF DECK-FILE-OK
036900        MOVE 'Y' TO DECK-FOUND-SW
037000     END-IF.
037100 325-EXIT.
037200     EXIT.
037300*
037400 328-WRITE-NEW-CARD.
037500     MOVE CMR-CARD-ID          TO CARD-ID.
037600     MOVE CMR-DECK-ID          TO CARD-DECK-ID.
037700     MOVE CMR-CARD-FRONT       TO CARD-FRONT.
037800     MOVE CMR-CARD-BACK        TO CARD-BACK.
037900     MOVE 0                    TO CARD-REPETITIONS.
038000     MOVE 2.50                 TO CARD-EASE-FACTOR.
038100     MOVE 1                    TO CARD-INTERVAL.
038200     MOVE WS-CURRENT-DATE-N    TO CARD-NEXT-REVIEW-DATE-N.
038300     MOVE WS-CURRENT-DATE-N    TO CARD-CREATED-DATE.
038400     MOVE WS-CURRENT-DATE-N    TO CARD-UPDATED-DATE.
038500     WRITE CARD-RECORD
038600         INVALID KEY
038700            MOVE 'DUPLICATE CARD-ID ON WRITE' TO WS-REJECT-REASON
038800            PERFORM 395-REPORT-REJECT THRU 395-EXIT
038900         NOT INVALID KEY
039000            ADD 1 TO NUM-CREATE-PROCESSED
039100            MOVE 'CREATE'        TO RPT-ML-FUNCTION
039200            MOVE CARD-ID         TO RPT-ML-CARD-ID
039300            MOVE 'CARD CREATED'  TO RPT-ML-MESSAGE
039400            WRITE CM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
039500     END-WRITE.
039600 328-EXIT.
039700     EXIT.
039800*
039900 330-UPDATE-CARD.
040000     MOVE '330-UPDATE-CARD' TO PARA-NAME.
040100     PERFORM 322-VALIDATE-CARD-FIELDS THRU 322-EXIT.
040200     IF FIELDS-VALID
040300        MOVE CMR-CARD-ID TO CARD-ID
040400        PERFORM 315-READ-CARD-BY-KEY THRU 315-EXIT
040500        IF CARD-FOUND
040600           PERFORM 335-REWRITE-CARD-FIELDS THRU 335-EXIT
040700        ELSE
040800           MOVE 'CARD NOT FOUND ON CARD-FILE' TO WS-REJECT-REASON
040900           PERFORM 395-REPORT-REJECT THRU 395-EXIT
041000        END-IF
041100     ELSE
041200        MOVE 'CARD-FRONT/CARD-BACK REQUIRED' TO WS-REJECT-REASON
041300        PERFORM 395-REPORT-REJECT THRU 395-EXIT
041400     END-IF.
041500 330-EXIT.
041600     EXIT.
041700*
041800 335-REWRITE-CARD-FIELDS.
041900     MOVE CMR-CARD-FRONT TO CARD-FRONT.
042000     MOVE CMR-CARD-BACK  TO CARD-BACK.
042100     REWRITE CARD-RECORD
042200         INVALID KEY
042300            MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
042400            PERFORM 395-REPORT-REJECT THRU 395-EXIT
042500         NOT INVALID KEY
042600            ADD 1 TO NUM-UPDATE-PROCESSED
042700            MOVE 'UPDATE'        TO RPT-ML-FUNCTION
042800            MOVE CARD-ID         TO RPT-ML-CARD-ID
042900            MOVE 'CARD UPDATED - SCHEDULE UNCHANGED' TO
043000                 RPT-ML-MESSAGE
043100            WRITE CM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
043200     END-REWRITE.
043300 335-EXIT.
043400     EXIT.
043500*
043600 340-DELETE-CARD.
043700     MOVE '340-DELETE-CARD' TO PARA-NAME.
043800     MOVE CMR-CARD-ID TO CARD-ID.
043900     PERFORM 315-READ-CARD-BY-KEY THRU 315-EXIT.
044000     IF CARD-FOUND
044100        DELETE CARD-FILE
044200            INVALID KEY
044300               MOVE 'DELETE FAILED' TO WS-REJECT-REASON
044400               PERFORM 395-REPORT-REJECT THRU 395-EXIT
044500            NOT INVALID KEY
044600               ADD 1 TO NUM-DELETE-PROCESSED
044700               MOVE 'DELETE'        TO RPT-ML-FUNCTION
044800               MOVE CARD-ID         TO RPT-ML-CARD-ID
044900               MOVE 'CARD DELETED'  TO RPT-ML-MESSAGE
045000               WRITE CM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1
045100        END-DELETE
045200     ELSE
045300        MOVE 'CARD NOT FOUND ON CARD-FILE' TO WS-REJECT-REASON
045400        PERFORM 395-REPORT-REJECT THRU 395-EXIT
045500     END-IF.
045600 340-EXIT.
045700     EXIT.
045800*
045900 350-COUNT-CARDS.
046000     MOVE '350-COUNT-CARDS' TO PARA-NAME.
046100     MOVE 0 TO WS-DECK-CARD-COUNT.
046200     MOVE CMR-DECK-ID TO CARD-DECK-ID.
046300     START CARD-FILE KEY IS NOT LESS THAN CARD-DECK-ID
046400         INVALID KEY
046500            MOVE 'N' TO MORE-CARDS-IN-DECK-SW
046600         NOT INVALID KEY
046700            MOVE 'Y' TO MORE-CARDS-IN-DECK-SW
046800     END-START.
046900     IF MORE-CARDS-IN-DECK
047000        PERFORM 305-READ-NEXT-CARD-IN-DECK THRU 305-EXIT
047100     END-IF.
047200     PERFORM 355-TALLY-ONE-CARD THRU 355-EXIT
047300             UNTIL NOT MORE-CARDS-IN-DECK.
047400     MOVE CMR-DECK-ID       TO RPT-CT-DECK-ID.
047500     MOVE WS-DECK-CARD-COUNT TO RPT-CT-COUNT.
047600     WRITE CM-REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.
047700 350-EXIT.
047800     EXIT.
047900*
048000 355-TALLY-ONE-CARD.
048100     ADD 1 TO WS-DECK-CARD-COUNT.
048200     PERFORM 305-READ-NEXT-CARD-IN-DECK THRU 305-EXIT.
048300 355-EXIT.
048400     EXIT.
048500*
048600 390-REPORT-BAD-FUNCTION.
048700     MOVE 'INVALID FUNCTION CODE ON REQUEST' TO WS-REJECT-REASON.
048800     PERFORM 395-REPORT-REJECT THRU 395-EXIT.
048900 390-EXIT.
049000     EXIT.
049100*
049200 395-REPORT-REJECT.
049300     ADD 1 TO NUM-REJECTS.
049400     MOVE CMR-FUNCTION    TO RPT-ML-FUNCTION.
049500     MOVE CMR-CARD-ID     TO RPT-ML-CARD-ID.
049600     MOVE WS-REJECT-REASON TO RPT-ML-MESSAGE.
049700     WRITE CM-REPORT-RECORD FROM RPT-MSG-LINE AFTER 1.
049800 395-EXIT.
049900     EXIT.
050000*
050100 700-OPEN-FILES.
050200     DISPLAY '700-OPEN-FILES'.
050300     MOVE '700-OPEN-FILES' TO PARA-NAME.
050400     OPEN I-O    CARD-FILE.
050500     IF NOT CARD-FILE-OK
050600        DISPLAY 'CRDMAINT - ERROR OPENING CARD-FILE, STATUS '
050700                WS-CARDFILE-STATUS
050800        MOVE 16 TO RETURN-CODE
050900        MOVE 'Y' TO WS-TRAN-EOF-SW
051000     END-IF.
051100     OPEN INPUT  DECK-FILE.
051200     IF NOT DECK-FILE-OK
051300        DISPLAY 'CRDMAINT - ERROR OPENING DECK-FILE, STATUS '
051400                WS-DECKFILE-STATUS
051500        MOVE 16 TO RETURN-CODE
051600        MOVE 'Y' TO WS-TRAN-EOF-SW
051700     END-IF.
051800     OPEN INPUT  CARD-MAINT-REQUEST-FILE.
051900     IF NOT TRAN-FILE-OK
052000        DISPLAY 'CRDMAINT - ERROR OPENING CRDMREQ, STATUS '
052100                WS-TRANFILE-STATUS
052200        MOVE 16 TO RETURN-CODE
052300        MOVE 'Y' TO WS-TRAN-EOF-SW
052400     END-IF.
052500     OPEN OUTPUT CRDMAINT-REPORT.
052600     IF NOT REPORT-FILE-OK
052700        DISPLAY 'CRDMAINT - ERROR OPENING CRDMAINT-REPORT'
052800                ' STATUS ' WS-REPORT-STATUS
052900        MOVE 16 TO RETURN-CODE
053000        MOVE 'Y' TO WS-TRAN-EOF-SW
053100     END-IF.
053200 700-EXIT.
053300     EXIT.
053400*
053500 800-CLOSE-FILES.
053600     DISPLAY '800-CLOSE-FILES'.
053700     MOVE '800-CLOSE-FILES' TO PARA-NAME.
053800     CLOSE CARD-FILE
053900           DECK-FILE
054000           CARD-MAINT-REQUEST-FILE
054100           CRDMAINT-REPORT.
054200 800-EXIT.
054300     EXIT.
054400*
054500 810-WRITE-REPORT-HEADER.
054600     MOVE WS-TODAY-MO TO RPT-MM.
054700     MOVE WS-TODAY-DA TO RPT-DD.
054800     MOVE WS-TODAY-YY TO RPT-YY.
054900     WRITE CM-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
055000 810-EXIT.
055100     EXIT.
055200*
055300 900-DISPLAY-RUN-TOTALS.
055400     DISPLAY 'CRDMAINT - REQUESTS READ ...........: '
055500             NUM-REQUESTS-READ.
055600     DISPLAY 'CRDMAINT - LIST REQUESTS ...........: '
055700             NUM-LIST-REQUESTS.
055800     DISPLAY 'CRDMAINT - GET REQUESTS .............: '
055900             NUM-GET-REQUESTS.
056000     DISPLAY 'CRDMAINT - CREATE REQ/PROCESSED .....: '
056100             NUM-CREATE-REQUESTS '/' NUM-CREATE-PROCESSED.
056200     DISPLAY 'CRDMAINT - UPDATE REQ/PROCESSED .....: '
056300             NUM-UPDATE-REQUESTS '/' NUM-UPDATE-PROCESSED.
056400     DISPLAY 'CRDMAINT - DELETE REQ/PROCESSED .....: '
056500             NUM-DELETE-REQUESTS '/' NUM-DELETE-PROCESSED.
056600     DISPLAY 'CRDMAINT - COUNT REQUESTS ...........: '
056700             NUM-COUNT-REQUESTS.
056800     DISPLAY 'CRDMAINT - REJECTED .................: '
056900             NUM-REJECTS.
057000 900-EXIT.
057100     EXIT.

000100****************************************************************
000200* PROPRIETARY MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     CRDSKED.
000700 AUTHOR.         D. STOUT.
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.   11/02/86.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200****************************************************************
001300* REMARKS.
001400*     READS THE REVIEW-TRANSACTION-FILE (ONE REVIEW-REQUEST PER
001500*     FLASH CARD REVIEWED IN A STUDY SESSION) AND APPLIES THE
001600*     SM-2 SPACED-REPETITION RULES TO RECOMPUTE THE REPETITION
001700*     COUNT, INTERVAL, EASE FACTOR AND NEXT-REVIEW-DATE FOR
001800*     EACH CARD ON CARD-FILE.  THE CARD RECORD IS REWRITTEN IN
001900*     PLACE AND A REVIEW-RESULT RECORD IS WRITTEN REFLECTING
002000*     THE NEW CARD STATE.  ONE TRANSACTION UPDATES ONE CARD -
002100*     THERE IS NO CONTROL-BREAK GROUPING OF TRANSACTIONS BY
002200*     DECK IN THIS RUN.
002300*
002400* MAINTENANCE HISTORY.
002500* ------------------------------------------------------------
002600*   11/02/86  RSH  CARD-142   ORIGINAL PROGRAM.
002700*   11/02/86  RSH  CARD-142   SM-2 RULES CODED PER PSYCH DEPT
002800*                             ALGORITHM WRITE-UP (SUPERMEMO-2).
002900*   03/09/91  DST  CARD-198   CARD-UPDATED-DATE NOW SET ON
003000*                             EVERY REWRITE FOR AUDIT TRAIL.
003100*   09/26/98  MWK  CARD-Y2K01 CENTURY WINDOWING ADDED TO
003200*                             050-GET-CURRENT-DATE - SYSTEM
003300*                             DATE RETURNS YYMMDD ONLY.  DATES
003400*                             00-49 WINDOW TO 20XX, 50-99 TO
003500*                             19XX.  SEE ALSO CARDREC COPYBOOK.
003600*   04/02/02  JKL  CARD-233   EASE-FACTOR ADJUSTMENT NOW CARRIED
003700*                             TO 4 DECIMALS BEFORE ROUNDING TO
003800*                             THE STORED 2-DECIMAL FIELD - PRIOR
003900*                             VERSION LOST PRECISION ACROSS
004000*                             REPEATED REVIEWS OF THE SAME CARD.
004100****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CARD-FILE ASSIGN TO CARDMSTR
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS DYNAMIC
005300         RECORD KEY IS CARD-ID
005400         FILE STATUS IS WS-CARDFILE-STATUS.
005500
005600     SELECT REVIEW-TRANSACTION-FILE ASSIGN TO REVTRAN
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-TRANFILE-STATUS.
005900
006000     SELECT REVIEW-RESULT-FILE ASSIGN TO REVRSLT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-RESLFILE-STATUS.
006300****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  CARD-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 COPY CARDREC.
007100
007200 FD  REVIEW-TRANSACTION-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 COPY RVREQREC.
007600
007700 FD  REVIEW-RESULT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY RVRSREC.
008100****************************************************************
008200 WORKING-STORAGE SECTION.
008300****************************************************************
008310*    CARD-271 - PULLED THE CARD-FOUND FLAG AND THE EASE-FACTOR
008320*    QUALITY-COMPLEMENT WORK FIELD OUT TO STANDALONE 77-LEVEL
008330*    ITEMS, THE WAY THIS SHOP HAS ALWAYS CARRIED A ONE-OFF
008340*    SWITCH OR SCRATCH COUNTER.
008350 77  WS-CARD-FOUND-SW        PIC X(1)  VALUE 'N'.
008360     88  CARD-WAS-FOUND          VALUE 'Y'.
008370 77  WS-QUAL-COMPLEMENT      PIC S9(1)  COMP.
008400*
008500 01  SYSTEM-DATE-AND-TIME.
008600     05  WS-TODAY-YYMMDD.
008700         10  WS-TODAY-YY         PIC 9(2).
008800         10  WS-TODAY-MO         PIC 9(2).
008900         10  WS-TODAY-DA         PIC 9(2).
009000     05  WS-TODAY-TIME           PIC 9(8).
009100 01  WS-CURRENT-DATE-CCYYMMDD.
009200     05  WS-TODAY-CENT           PIC 9(2).
009300     05  WS-TODAY-CENT-YR        PIC 9(2).
009400     05  WS-TODAY-MO-OUT         PIC 9(2).
009500     05  WS-TODAY-DA-OUT         PIC 9(2).
009600 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-CCYYMMDD
009601                                 PIC 9(8).
009700*
009800 01  FILE-STATUS-CODES.
009900     05  WS-CARDFILE-STATUS      PIC X(2)  VALUE SPACES.
010000         88  CARD-FILE-OK             VALUE '00'.
010100         88  CARD-FILE-NOTFND         VALUE '23'.
010200     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
010300         88  TRAN-FILE-OK             VALUE '00'.
010400         88  TRAN-FILE-EOF            VALUE '10'.
010500     05  WS-RESLFILE-STATUS      PIC X(2)  VALUE SPACES.
010600         88  RESL-FILE-OK             VALUE '00'.
010650     05  FILLER                  PIC X(10) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
011000         88  TRAN-EOF                 VALUE 'Y'.
011100     05  WS-QUALITY-SW           PIC X(1)  VALUE 'N'.
011200         88  QUALITY-VALID             VALUE 'Y'.
011450     05  FILLER                  PIC X(10) VALUE SPACES.
011500*
011600 01  WS-CALC-FIELDS.
011700     05  WS-QUALITY              PIC 9(1)          COMP-3.
011800     05  WS-CURR-REPS            PIC 9(4)          COMP-3.
012000     05  WS-ADJUSTMENT           PIC S9(1)V9(4)    COMP-3.
012100     05  WS-NEW-EASE             PIC S9(1)V9(4)    COMP-3.
012200     05  WS-DAYS-REMAINING       PIC 9(5)          COMP-3.
012300     05  WS-LEAP-REM-4           PIC 9(2)          COMP-3.
012400     05  WS-LEAP-REM-100         PIC 9(2)          COMP-3.
012500     05  WS-LEAP-REM-400         PIC 9(2)          COMP-3.
012600     05  WS-LEAP-QUOT            PIC 9(4)          COMP-3.
012700     05  WS-FULL-YEAR            PIC 9(4)          COMP-3.
012750     05  FILLER                  PIC X(10) VALUE SPACES.
012800*
012900 01  WS-DAYS-IN-MONTH-TABLE.
013000     05  FILLER  PIC 9(2)  VALUE 31.
013100     05  FILLER  PIC 9(2)  VALUE 28.
013200     05  FILLER  PIC 9(2)  VALUE 31.
013300     05  FILLER  PIC 9(2)  VALUE 30.
013400     05  FILLER  PIC 9(2)  VALUE 31.
013500     05  FILLER  PIC 9(2)  VALUE 30.
013600     05  FILLER  PIC 9(2)  VALUE 31.
013700     05  FILLER  PIC 9(2)  VALUE 31.
013800     05  FILLER  PIC 9(2)  VALUE 30.
013900     05  FILLER  PIC 9(2)  VALUE 31.
014000     05  FILLER  PIC 9(2)  VALUE 30.
014100     05  FILLER  PIC 9(2)  VALUE 31.
014200 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
014300     05  WS-DIM  OCCURS 12 TIMES PIC 9(2).
014400*
014500 01  RUN-TOTALS.
014600     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
014700     05  NUM-TRAN-ACCEPTED       PIC S9(9)  COMP-3  VALUE +0.
014800     05  NUM-TRAN-REJ-QUALITY    PIC S9(9)  COMP-3  VALUE +0.
014900     05  NUM-TRAN-REJ-NOTFOUND   PIC S9(9)  COMP-3  VALUE +0.
014950     05  FILLER                  PIC X(10) VALUE SPACES.
015000****************************************************************
015100 PROCEDURE DIVISION.
015200****************************************************************
015300*
015400 000-MAIN.
015500     ACCEPT WS-TODAY-YYMMDD FROM DATE.
015600     ACCEPT WS-TODAY-TIME   FROM TIME.
015700     DISPLAY 'CRDSKED STARTED - REVIEW BATCH RUN'.
015800     PERFORM 050-GET-CURRENT-DATE.
015900
016000     PERFORM 700-OPEN-FILES.
016100     PERFORM 710-READ-TRANSACTION.
016200     PERFORM 100-PROCESS-TRANSACTIONS
016300             UNTIL TRAN-EOF.
016400
016500     PERFORM 850-DISPLAY-RUN-TOTALS.
016600     PERFORM 790-CLOSE-FILES.
016700     GOBACK.
016800*
016900 100-PROCESS-TRANSACTIONS.
017000     ADD 1 TO NUM-TRAN-RECS.
017100     PERFORM 300-VALIDATE-QUALITY.
017200     IF QUALITY-VALID
017300        PERFORM 350-READ-CARD-RECORD
017400        IF CARD-WAS-FOUND
017500           PERFORM 400-APPLY-SM2-RULES
017600           PERFORM 460-REWRITE-CARD-RECORD
017700           PERFORM 470-WRITE-RESULT-RECORD
017800           ADD 1 TO NUM-TRAN-ACCEPTED
017900        ELSE
018000           DISPLAY 'CRDSKED - CARD NOT ON FILE, TRAN REJECTED: '
018100                   REVIEW-CARD-ID
018200           ADD 1 TO NUM-TRAN-REJ-NOTFOUND
018300        END-IF
018400     ELSE
018500        DISPLAY 'CRDSKED - INVALID QUALITY, TRAN REJECTED: '
018600                REVIEW-CARD-ID '  QUALITY=' REVIEW-QUALITY
018700        ADD 1 TO NUM-TRAN-REJ-QUALITY
018800     END-IF.
018900     PERFORM 710-READ-TRANSACTION.
019000*
019100 300-VALIDATE-QUALITY.
019200     MOVE 'N' TO WS-QUALITY-SW.
019300     IF REVIEW-QUALITY IS NUMERIC
019400        AND REVIEW-QUALITY >= 0
019500        AND REVIEW-QUALITY <= 5
019600           MOVE 'Y' TO WS-QUALITY-SW
019700     END-IF.
019800*
019900 350-READ-CARD-RECORD.
020000     MOVE 'N' TO WS-CARD-FOUND-SW.
020100     MOVE REVIEW-CARD-ID TO CARD-ID.
020200     READ CARD-FILE
020300         INVALID KEY
020400            CONTINUE
020500     END-READ.
020600     IF CARD-FILE-OK
020700        MOVE 'Y' TO WS-CARD-FOUND-SW
020800     END-IF.
020900*
021000 400-APPLY-SM2-RULES.
021100     MOVE REVIEW-QUALITY  TO WS-QUALITY.
021200     MOVE CARD-REPETITIONS TO WS-CURR-REPS.
021300     IF WS-QUALITY < 3
021400        PERFORM 410-RESET-ON-FAILURE
021500     ELSE
021600        PERFORM 415-ADVANCE-ON-SUCCESS
021700     END-IF.
021800     PERFORM 420-COMPUTE-EASE-FACTOR.
021900     PERFORM 430-COMPUTE-NEXT-REVIEW-DATE.
022000     MOVE WS-CURRENT-DATE-N  TO CARD-UPDATED-DATE.
022400*
022500 410-RESET-ON-FAILURE.
022600     MOVE 0 TO CARD-REPETITIONS.
022700     MOVE 1 TO CARD-INTERVAL.
022800*
022900 415-ADVANCE-ON-SUCCESS.
023000     EVALUATE WS-CURR-REPS
023100         WHEN 0
023200             MOVE 1 TO CARD-INTERVAL
023300         WHEN 1
023400             MOVE 6 TO CARD-INTERVAL
023500         WHEN OTHER
023600             COMPUTE CARD-INTERVAL ROUNDED =
023700                 CARD-INTERVAL * CARD-EASE-FACTOR
023800     END-EVALUATE.
023900     ADD 1 TO CARD-REPETITIONS.
024000*
024100 420-COMPUTE-EASE-FACTOR.
024200     COMPUTE WS-QUAL-COMPLEMENT = 5 - WS-QUALITY.
024300     COMPUTE WS-ADJUSTMENT ROUNDED =
024400         0.1 - (WS-QUAL-COMPLEMENT *
024500               (0.08 + (WS-QUAL-COMPLEMENT * 0.02))).
024600     COMPUTE WS-NEW-EASE ROUNDED =
024700         CARD-EASE-FACTOR + WS-ADJUSTMENT.
024800     IF WS-NEW-EASE < 1.30
024900        MOVE 1.30 TO CARD-EASE-FACTOR
025000     ELSE
025100        COMPUTE CARD-EASE-FACTOR ROUNDED = WS-NEW-EASE
025200     END-IF.
025300*
025400 430-COMPUTE-NEXT-REVIEW-DATE.
025500     MOVE WS-TODAY-CENT   TO CARD-NRD-CENT.
025600     MOVE WS-TODAY-CENT-YR TO CARD-NRD-YR.
025700     MOVE WS-TODAY-MO-OUT TO CARD-NRD-MO.
025800     MOVE WS-TODAY-DA-OUT TO CARD-NRD-DA.
025900     MOVE CARD-INTERVAL   TO WS-DAYS-REMAINING.
026000     PERFORM 435-ADD-ONE-DAY
026100             WS-DAYS-REMAINING TIMES.
026200*
026300 435-ADD-ONE-DAY.
026400     PERFORM 436-SET-LEAP-YEAR-SWITCH.
026500     ADD 1 TO CARD-NRD-DA.
026600     IF CARD-NRD-MO = 2 AND WS-LEAP-REM-4 = 0
026700                        AND (WS-LEAP-REM-100 NOT = 0
026800                             OR WS-LEAP-REM-400 = 0)
026900        IF CARD-NRD-DA > 29
027000           MOVE 1 TO CARD-NRD-DA
027100           ADD 1 TO CARD-NRD-MO
027200        END-IF
027300     ELSE
027400        IF CARD-NRD-DA > WS-DIM(CARD-NRD-MO)
027500           MOVE 1 TO CARD-NRD-DA
027600           ADD 1 TO CARD-NRD-MO
027700        END-IF
027800     END-IF.
027900     IF CARD-NRD-MO > 12
028000        MOVE 1 TO CARD-NRD-MO
028100        ADD 1 TO CARD-NRD-YR
028200        IF CARD-NRD-YR > 99
028300           MOVE 0 TO CARD-NRD-YR
028400           ADD 1 TO CARD-NRD-CENT
028500        END-IF
028600     END-IF.
028700*
028800 436-SET-LEAP-YEAR-SWITCH.
028900     COMPUTE WS-FULL-YEAR = (CARD-NRD-CENT * 100) + CARD-NRD-YR.
029000     DIVIDE WS-FULL-YEAR BY 4   GIVING WS-LEAP-QUOT
029100             REMAINDER WS-LEAP-REM-4.
029200     DIVIDE WS-FULL-YEAR BY 100 GIVING WS-LEAP-QUOT
029300             REMAINDER WS-LEAP-REM-100.
029400     DIVIDE WS-FULL-YEAR BY 400 GIVING WS-LEAP-QUOT
029500             REMAINDER WS-LEAP-REM-400.
029600*
029700 460-REWRITE-CARD-RECORD.
029800     REWRITE CARD-RECORD
029900         INVALID KEY
030000            DISPLAY 'CRDSKED - REWRITE FAILED FOR CARD '
030100                    CARD-ID ' STATUS ' WS-CARDFILE-STATUS
030200     END-REWRITE.
030300*
030400 470-WRITE-RESULT-RECORD.
030500     MOVE CARD-ID                TO RESULT-CARD-ID.
030600     MOVE CARD-NEXT-REVIEW-DATE-N TO RESULT-NEXT-REVIEW-DATE.
030700     MOVE CARD-INTERVAL          TO RESULT-INTERVAL.
030800     MOVE CARD-EASE-FACTOR       TO RESULT-EASE-FACTOR.
030900     MOVE CARD-REPETITIONS       TO RESULT-REPETITIONS.
031000     WRITE REVIEW-RESULT-RECORD.
031100*
031200 050-GET-CURRENT-DATE.
031300     IF WS-TODAY-YY < 50
031400        MOVE 20 TO WS-TODAY-CENT
031500     ELSE
031600        MOVE 19 TO WS-TODAY-CENT
031700     END-IF.
031800     MOVE WS-TODAY-YY TO WS-TODAY-CENT-YR.
031900     MOVE WS-TODAY-MO TO WS-TODAY-MO-OUT.
032000     MOVE WS-TODAY-DA TO WS-TODAY-DA-OUT.
032100*
032200 700-OPEN-FILES.
032300     OPEN I-O    CARD-FILE.
032400     IF NOT CARD-FILE-OK
032500        DISPLAY 'CRDSKED - ERROR OPENING CARD-FILE, STATUS '
032600                WS-CARDFILE-STATUS
032700        MOVE 16 TO RETURN-CODE
032800        MOVE 'Y' TO WS-TRAN-EOF-SW
032900     END-IF.
033000     OPEN INPUT  REVIEW-TRANSACTION-FILE.
033100     IF NOT TRAN-FILE-OK
033200        DISPLAY 'CRDSKED - ERROR OPENING REVIEW-TRANSACTION-FILE'
033300                ' STATUS ' WS-TRANFILE-STATUS
033400        MOVE 16 TO RETURN-CODE
033500        MOVE 'Y' TO WS-TRAN-EOF-SW
033600     END-IF.
033700     OPEN OUTPUT REVIEW-RESULT-FILE.
033800     IF NOT RESL-FILE-OK
034000        DISPLAY 'CRDSKED - ERROR OPENING REVIEW-RESULT-FILE'
034100                ' STATUS ' WS-RESLFILE-STATUS
034200        MOVE 16 TO RETURN-CODE
034300        MOVE 'Y' TO WS-TRAN-EOF-SW
034400     END-IF.
034500*
034600 710-READ-TRANSACTION.
034700     READ REVIEW-TRANSACTION-FILE
034800         AT END
034900             MOVE 'Y' TO WS-TRAN-EOF-SW
035000     END-READ.
035100*
035200 790-CLOSE-FILES.
035300     CLOSE CARD-FILE
035400           REVIEW-TRANSACTION-FILE
035500           REVIEW-RESULT-FILE.
035600*
035700 850-DISPLAY-RUN-TOTALS.
035800     DISPLAY 'CRDSKED - TRANSACTIONS READ .......: '
035900             NUM-TRAN-RECS.
036000     DISPLAY 'CRDSKED - ACCEPTED ................: '
036100             NUM-TRAN-ACCEPTED.
036200     DISPLAY 'CRDSKED - REJECTED (BAD QUALITY) ..: '
036300             NUM-TRAN-REJ-QUALITY.
036400     DISPLAY 'CRDSKED - REJECTED (CARD NOT FND) .: '
036500             NUM-TRAN-REJ-NOTFOUND.

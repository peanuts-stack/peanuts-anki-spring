000100***************************************************************
000200*                                                              *
000300*    COPY MEMBER  ..... RVREQREC                               *
000400*    DESCRIPTION  .... REVIEW-TRANSACTION-FILE RECORD LAYOUT.  *
000500*                      ONE TRANSACTION PER CARD REVIEWED IN A  *
000600*                      STUDY SESSION - INPUT TO CRDSKED.       *
000700*                                                              *
001000*    MAINTENANCE HISTORY                                       *
001100*    ------------------                                        *
001200*    11/02/86  RSH  ORIGINAL LAYOUT - CARD-142                 *
001300***************************************************************
001400 01  REVIEW-REQUEST-RECORD.
001500     05  REVIEW-CARD-ID              PIC 9(9).
001600     05  REVIEW-QUALITY              PIC 9(1).
001700     05  FILLER                      PIC X(10).
